000100* MERIDIAN DATA SERVICES - INFORMATION SYSTEMS DIVISION
000200* RECORD LAYOUT CATALOG MEMBER
000300****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. EXM-EXPENSE-TRAN-RECORD.
000600 AUTHOR. R. HALVORSEN.
000700 INSTALLATION. MERIDIAN DATA SERVICES - ISD.
000800 DATE-WRITTEN. 03/14/1989.
000900 DATE-COMPILED. 03/14/1989.
001000 SECURITY. INTERNAL USE ONLY.
001100****************************************************************
001200* EXPENSEMATE - EXPENSE TRANSACTION RECORD LAYOUT CATALOG
001300* MEMBER.  DOCUMENTS THE DAILY EXPENSE-POSTING FEED, PRESORTED
001400* BY THE UPSTREAM EXTRACT ON USER-ID THEN EXPENSE DATE, BEFORE
001500* NIGHTRUN EVER SEES IT.  RECORD IS 72 BYTES WITH NO SPARE
001600* BYTES - EVERY POSITION IS SPOKEN FOR, SO NO TRAILING FILLER
001700* COULD BE CARRIED HERE WITHOUT WIDENING THE FEED.
001800*
001900* CHANGE LOG.
002000*   03/14/1989  RH    ORIGINAL LAYOUT - INITIAL CATALOG ENTRY.
002100*   09/02/1990  RH    EXP-CATEGORY WIDENED FROM X(08) TO X(12)
002200*                     TO CARRY "ENTERTAINMENT" AND "INSURANCE".
002300*   11/19/1991  LMK   ADDED EXP-DATE CC/YY/MM/DD REDEFINES FOR
002400*                     THE STREAK-DETECTION LOGIC IN NIGHTRUN.
002500*   02/06/1993  LMK   REVIEWED - NO CHANGE.
002600*   01/08/1997  DWP   ADDED CATEGORY 88-LEVELS PER ISD STANDARDS
002700*                     REVIEW (SR-0447), REPLACING THE OLD
002800*                     NUMERIC CATEGORY-CODE TABLE LOOKUP.
002900*   12/01/1998  DWP   Y2K REVIEW - EXP-DATE IS A FULL 8-DIGIT
003000*                     CCYYMMDD FIELD.  NO CHANGE REQUIRED.
003100*                     SIGNED OFF PER Y2K-0212.
003200*   04/18/2001  CQR   REVIEWED - NO CHANGE.
003300****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT EXM-EXPENSE-TRAN-RECORD ASSIGN TO "FNAME".
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  EXM-EXPENSE-TRAN-RECORD.
004400 01  EXM-EXPENSE-TRAN-RECORD.
004500     05  EXM-EXP-ID                    PIC 9(06).
004600     05  EXM-EXP-USER-ID                PIC 9(06).
004700     05  EXM-EXP-DATE                   PIC 9(08).
004800     05  EXM-EXP-DATE-YMD REDEFINES
004900             EXM-EXP-DATE.
005000         10  EXM-EXP-CCYY-DATE.
005100             15  EXM-EXP-CC-DATE       PIC 9(02).
005200             15  EXM-EXP-YY-DATE       PIC 9(02).
005300         10  EXM-EXP-MM-DATE            PIC 9(02).
005400         10  EXM-EXP-DD-DATE            PIC 9(02).
005500     05  EXM-EXP-CATEGORY               PIC X(12).
005600*        ENTERTAINMENT RUNS ONE BYTE OVER A 12-BYTE CODE - THE
005700*        FEED CARRIES IT TRUNCATED TO 'ENTERTAINMEN' AND EVERY
005800*        PROGRAM THAT TESTS FOR IT MUST USE THE SAME 12 BYTES.
005900         88  EXM-CAT-FOOD                  VALUE 'FOOD        '.
006000         88  EXM-CAT-TRAVEL                VALUE 'TRAVEL      '.
006100         88  EXM-CAT-RENT                  VALUE 'RENT        '.
006200         88  EXM-CAT-UTILITIES             VALUE 'UTILITIES   '.
006300         88  EXM-CAT-ENTERTAINMENT         VALUE 'ENTERTAINMEN'.
006400         88  EXM-CAT-HEALTHCARE            VALUE 'HEALTHCARE  '.
006500         88  EXM-CAT-SHOPPING              VALUE 'SHOPPING    '.
006600         88  EXM-CAT-EDUCATION             VALUE 'EDUCATION   '.
006700         88  EXM-CAT-GROCERIES             VALUE 'GROCERIES   '.
006800         88  EXM-CAT-INSURANCE             VALUE 'INSURANCE   '.
006900         88  EXM-CAT-INVESTMENT            VALUE 'INVESTMENT  '.
007000         88  EXM-CAT-OTHER                 VALUE 'OTHER       '.
007100     05  EXM-EXP-AMOUNT                 PIC S9(08)V99.
007200     05  EXM-EXP-DESCRIPTION            PIC X(30).
007300 WORKING-STORAGE SECTION.
007400 PROCEDURE DIVISION.
007500     STOP RUN.
