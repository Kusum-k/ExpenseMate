000100* MERIDIAN DATA SERVICES - INFORMATION SYSTEMS DIVISION
000200* RECORD LAYOUT CATALOG MEMBER
000300****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. EXM-BADGE-AWARD-RECORD.
000600 AUTHOR. L. KOWALCZYK.
000700 INSTALLATION. MERIDIAN DATA SERVICES - ISD.
000800 DATE-WRITTEN. 11/19/1991.
000900 DATE-COMPILED. 11/19/1991.
001000 SECURITY. INTERNAL USE ONLY.
001100****************************************************************
001200* EXPENSEMATE - BADGE AWARD RECORD LAYOUT CATALOG MEMBER.
001300* ONE RECORD PER USER PER BADGE TYPE HELD.  NIGHTRUN LOADS
001400* THE PRIOR AWARDS INTO A TABLE BEFORE RATING THE EIGHT BADGE
001500* RULES, SO A USER IS NEVER AWARDED THE SAME BADGE TWICE.
001600* RECORD IS 33 BYTES WITH NO SPARE BYTES - EVERY POSITION IS
001700* SPOKEN FOR, SO NO TRAILING FILLER COULD BE CARRIED HERE
001800* WITHOUT WIDENING THE FEED.
001900*
002000* CHANGE LOG.
002100*   11/19/1991  LMK   ORIGINAL LAYOUT - INITIAL CATALOG ENTRY,
002200*                     BADGE ENGINE ADDED TO THE NIGHTLY RUN.
002300*   02/06/1993  LMK   ADDED BDG-EARNED-DATE CC/YY/MM/DD
002400*                     REDEFINES FOR THE ANNUAL BADGE EXTRACT.
002500*   01/08/1997  DWP   ADDED BDG-TYPE 88-LEVELS PER ISD STANDARDS
002600*                     REVIEW (SR-0447).
002700*   12/01/1998  DWP   Y2K REVIEW - BDG-EARNED-DATE IS ALREADY A
002800*                     FULL 8-DIGIT CCYYMMDD FIELD.  NO CHANGE
002900*                     REQUIRED.  SIGNED OFF PER Y2K-0212.
003000*   04/18/2001  CQR   REVIEWED - NO CHANGE.
003100****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT EXM-BADGE-AWARD-RECORD ASSIGN TO "FNAME".
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  EXM-BADGE-AWARD-RECORD.
004200 01  EXM-BADGE-AWARD-RECORD.
004300     05  EXM-BDG-USER-ID                PIC 9(06).
004400     05  EXM-BDG-TYPE                   PIC X(14).
004500         88  EXM-BDG-BUDGET-HERO           VALUE
004600                 'BUDGET-HERO   '.
004700         88  EXM-BDG-CONSIST-SAVER         VALUE
004800                 'CONSIST-SAVER '.
004900         88  EXM-BDG-STREAK-MAINT          VALUE
005000                 'STREAK-MAINT  '.
005100         88  EXM-BDG-EXP-TRACKER           VALUE
005200                 'EXP-TRACKER   '.
005300         88  EXM-BDG-CAT-MASTER            VALUE
005400                 'CAT-MASTER    '.
005500         88  EXM-BDG-MONTH-PLANNER         VALUE
005600                 'MONTH-PLANNER '.
005700         88  EXM-BDG-SAVINGS-CHAMP         VALUE
005800                 'SAVINGS-CHAMP '.
005900         88  EXM-BDG-EARLY-BIRD            VALUE
006000                 'EARLY-BIRD    '.
006100     05  EXM-BDG-EARNED-DATE             PIC 9(08).
006200     05  EXM-BDG-EARNED-DATE-YMD REDEFINES
006300             EXM-BDG-EARNED-DATE.
006400         10  EXM-BDG-EARNED-CCYY-DATE.
006500             15  EXM-BDG-EARNED-CC-DATE PIC 9(02).
006600             15  EXM-BDG-EARNED-YY-DATE PIC 9(02).
006700         10  EXM-BDG-EARNED-MM-DATE     PIC 9(02).
006800         10  EXM-BDG-EARNED-DD-DATE     PIC 9(02).
006900     05  EXM-BDG-ACTIVE                  PIC X(01).
007000         88  EXM-BADGE-IS-ACTIVE            VALUE 'Y'.
007100     05  EXM-BDG-POINTS                  PIC 9(04).
007200 WORKING-STORAGE SECTION.
007300 PROCEDURE DIVISION.
007400     STOP RUN.
