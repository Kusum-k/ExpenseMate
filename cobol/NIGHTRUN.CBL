000100* MERIDIAN DATA SERVICES - INFORMATION SYSTEMS DIVISION
000200* NIGHTLY BATCH DRIVER
000300****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. EXPENSE-BUDGET-NIGHTLY-RUN.
000600 AUTHOR. R. HALVORSEN.
000700 INSTALLATION. MERIDIAN DATA SERVICES - ISD.
000800 DATE-WRITTEN. 03/21/1989.
000900 DATE-COMPILED. 03/21/1989.
001000 SECURITY. INTERNAL USE ONLY.
001100****************************************************************
001200* EXPENSEMATE NIGHTLY RUN.  READS THE DAY'S POSTED EXPENSE
001300* FEED AGAINST THE USER AND BUDGET MASTERS, POSTS SPENDING TO
001400* THE CURRENT MONTH'S BUDGET, RAISES THE 80 PCT AND 100 PCT
001500* OVERAGE NOTICES, RATES THE EIGHT GAMIFICATION BADGES, AND
001600* PRINTS THE MORNING SUMMARY REPORT.  RUNS ONCE A NIGHT OFF
001700* THE SCHEDULE - OPERATIONS SUPPLIES THE PARAMETER CARD WITH
001800* THE PROCESSING DATE, SO A RERUN OF A MISSED NIGHT STILL
001900* DATES EVERYTHING CORRECTLY.
002000*
002100* CHANGE LOG.
002200*   03/21/1989  RH    ORIGINAL PROGRAM - EXPENSE POSTING AND
002300*                     BUDGET STATUS ONLY, NO BADGES YET.
002400*   11/19/1991  LMK   ADDED THE BADGE RATING ENGINE (SECTIONS
002500*                     4000-4900) AND THE BADGE OUTPUT FILE.
002600*   02/06/1993  LMK   ADDED THE 7-DAY STREAK CHECK AND THE
002700*                     CATEGORY MASTER LIFETIME CHECK - BOTH
002800*                     NEEDED JULIAN DAY ARITHMETIC, SEE 8100.
002900*   09/14/1994  LMK   FIXED CONSECUTIVE-MONTH WALKBACK - A
003000*                     MISSING BUDGET RECORD WAS COUNTING AS
003100*                     WITHIN BUDGET INSTEAD OF STOPPING THE
003200*                     COUNT (HD-2231).
003300*   01/08/1997  DWP   ADDED MONTH-START ALERT FLAG RESET PER
003400*                     ISD STANDARDS REVIEW (SR-0447).
003500*   06/02/1998  DWP   AVERAGE SPENDING PERCENT WAS OMITTING
003600*                     BUDGET RECORDS WITH A ZERO AMOUNT FROM
003700*                     THE DENOMINATOR TWICE - CORRECTED
003800*                     (HD-2504).
003900*   12/01/1998  DWP   Y2K REVIEW - ALL DATE FIELDS ARE FULL
004000*                     4-DIGIT CCYY.  THE JULIAN DAY ROUTINE AT
004100*                     8100 WAS ALREADY CENTURY-SAFE.  SIGNED
004200*                     OFF PER Y2K-0212.
004300*   03/30/1999  DWP   REVIEWED AGAINST THE Y2K TEST DECK - NO
004400*                     FURTHER CHANGE.
004500*   04/18/2001  CQR   REJECT COUNT WAS NOT INCLUDING RECORDS
004600*                     REJECTED FOR AN UNKNOWN USER-ID -
004700*                     CORRECTED (HD-2877).
004800*   10/02/2001  CQR   ADDED THE EARLY-BIRD BADGE RULE PER THE
004900*                     GAMIFICATION EXPANSION REQUEST (HD-2901).
005000*   03/15/2002  CQR   FIVE OF THE EIGHT BADGE POINT AWARDS AT
005100*                     4200/4500/4600/4700/4800 WERE KEYED WRONG
005200*                     WHEN THE TABLE WAS TRANSCRIBED FROM THE
005300*                     GAMIFICATION SPEC SHEET, THROWING OFF
005400*                     WS-BDR-TOTAL-POINTS AND THE LEVEL CUTOFFS
005500*                     AT 5020 FOR ANY USER HOLDING ONE OF THOSE
005600*                     BADGES.  CORRECTED AGAINST THE SPEC SHEET
005700*                     (HD-2933).
005800*   08/10/2002  CQR   BUDGET DETAIL LINE AT 6030 PRINTED
005900*                     BUDGET/SPENT/PCT/STATUS/CONSEC-MO BUT
006000*                     DROPPED THE REMAINING-AMOUNT FIELD THAT
006100*                     WS-BR-REMAINING ALREADY HELD - ADDED TO
006200*                     THE STRING AND A NEW EDIT FIELD TO CARRY
006300*                     IT (HD-2966).
006400****************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT USER-MASTER-FILE-IN
007200         ASSIGN TO "USERIN".
007300     SELECT EXPENSE-TRAN-FILE-IN
007400         ASSIGN TO "EXPIN".
007500     SELECT BUDGET-MASTER-FILE-IN
007600         ASSIGN TO "BUDIN".
007700     SELECT BUDGET-MASTER-FILE-OUT
007800         ASSIGN TO "BUDOUT".
007900     SELECT BADGE-AWARD-FILE-IN
008000         ASSIGN TO "BDGIN".
008100     SELECT BADGE-AWARD-FILE-OUT
008200         ASSIGN TO "BDGOUT".
008300     SELECT ALERT-NOTICE-FILE-OUT
008400         ASSIGN TO "ALTOUT".
008500     SELECT RUN-PARM-FILE-IN
008600         ASSIGN TO "PARMIN".
008700     SELECT SUMMARY-REPORT-FILE-OUT
008800         ASSIGN TO "RPTOUT".
008900 DATA DIVISION.
009000 FILE SECTION.
009100*----------------------------------------------------------
009200* INPUT FILES - LAYOUTS HAND-KEYED FROM THE RECORD CATALOG.
009300*----------------------------------------------------------
009400 FD  USER-MASTER-FILE-IN.
009500 01  EXM-USER-MASTER-RECORD.
009600     05  EXM-USER-ID                    PIC 9(06).
009700     05  EXM-USER-NAME                  PIC X(20).
009800     05  EXM-USER-FULL-NAME             PIC X(30).
009900     05  EXM-USER-EMAIL                 PIC X(40).
010000     05  EXM-USER-ROLE                  PIC X(05).
010100         88  EXM-ROLE-IS-USER               VALUE 'USER '.
010200         88  EXM-ROLE-IS-ADMIN               VALUE 'ADMIN'.
010300     05  EXM-USER-ENABLED                PIC X(01).
010400         88  EXM-USER-IS-ENABLED             VALUE 'Y'.
010500         88  EXM-USER-IS-DISABLED            VALUE 'N'.
010600     05  EXM-USER-CREATED-DATE           PIC 9(08).
010700     05  EXM-USER-CREATED-DATE-YMD REDEFINES
010800             EXM-USER-CREATED-DATE.
010900         10  EXM-USER-CREATED-CCYY-DATE.
011000             15  EXM-USER-CREATED-CC-DATE  PIC 9(02).
011100             15  EXM-USER-CREATED-YY-DATE  PIC 9(02).
011200         10  EXM-USER-CREATED-MM-DATE      PIC 9(02).
011300         10  EXM-USER-CREATED-DD-DATE      PIC 9(02).
011400     05  FILLER                           PIC X(02).
011500 FD  EXPENSE-TRAN-FILE-IN.
011600 01  EXM-EXPENSE-TRAN-RECORD.
011700     05  EXM-EXP-ID                     PIC 9(06).
011800     05  EXM-EXP-USER-ID                 PIC 9(06).
011900     05  EXM-EXP-DATE                    PIC 9(08).
012000     05  EXM-EXP-DATE-YMD REDEFINES
012100             EXM-EXP-DATE.
012200         10  EXM-EXP-CCYY-DATE.
012300             15  EXM-EXP-CC-DATE       PIC 9(02).
012400             15  EXM-EXP-YY-DATE       PIC 9(02).
012500         10  EXM-EXP-MM-DATE            PIC 9(02).
012600         10  EXM-EXP-DD-DATE            PIC 9(02).
012700     05  EXM-EXP-CATEGORY                PIC X(12).
012800         88  EXM-CAT-FOOD             VALUE 'FOOD        '.
012900         88  EXM-CAT-TRAVEL           VALUE 'TRAVEL      '.
013000         88  EXM-CAT-RENT             VALUE 'RENT        '.
013100         88  EXM-CAT-UTILITIES        VALUE 'UTILITIES   '.
013200         88  EXM-CAT-ENTERTAINMENT    VALUE 'ENTERTAINMEN'.
013300         88  EXM-CAT-HEALTHCARE       VALUE 'HEALTHCARE  '.
013400         88  EXM-CAT-SHOPPING         VALUE 'SHOPPING    '.
013500         88  EXM-CAT-EDUCATION        VALUE 'EDUCATION   '.
013600         88  EXM-CAT-GROCERIES        VALUE 'GROCERIES   '.
013700         88  EXM-CAT-INSURANCE        VALUE 'INSURANCE   '.
013800         88  EXM-CAT-INVESTMENT       VALUE 'INVESTMENT  '.
013900         88  EXM-CAT-OTHER            VALUE 'OTHER       '.
014000     05  EXM-EXP-AMOUNT                  PIC S9(08)V99.
014100     05  EXM-EXP-DESCRIPTION              PIC X(30).
014200 FD  BUDGET-MASTER-FILE-IN.
014300 01  EXM-BUDGET-MASTER-RECORD.
014400     05  EXM-BUD-ID                     PIC 9(06).
014500     05  EXM-BUD-USER-ID                 PIC 9(06).
014600     05  EXM-BUD-PERIOD.
014700         10  EXM-BUD-YEAR               PIC 9(04).
014800         10  EXM-BUD-MONTH               PIC 9(02).
014900     05  EXM-BUD-PERIOD-KEY REDEFINES
015000             EXM-BUD-PERIOD               PIC 9(06).
015100     05  EXM-BUD-AMOUNT                  PIC S9(08)V99.
015200     05  EXM-BUD-SPENT                    PIC S9(08)V99.
015300     05  EXM-BUD-ALERT-80                  PIC X(01).
015400         88  EXM-ALERT-80-SENT                VALUE 'Y'.
015500         88  EXM-ALERT-80-PENDING             VALUE 'N'.
015600     05  EXM-BUD-ALERT-100                  PIC X(01).
015700         88  EXM-ALERT-100-SENT                VALUE 'Y'.
015800         88  EXM-ALERT-100-PENDING             VALUE 'N'.
015900     05  FILLER                            PIC X(04).
016000 FD  BADGE-AWARD-FILE-IN.
016100 01  EXM-BADGE-AWARD-RECORD.
016200     05  EXM-BDG-USER-ID                 PIC 9(06).
016300     05  EXM-BDG-TYPE                     PIC X(14).
016400         88  EXM-BDG-BUDGET-HERO              VALUE
016500                 'BUDGET-HERO   '.
016600         88  EXM-BDG-CONSIST-SAVER            VALUE
016700                 'CONSIST-SAVER '.
016800         88  EXM-BDG-STREAK-MAINT             VALUE
016900                 'STREAK-MAINT  '.
017000         88  EXM-BDG-EXP-TRACKER               VALUE
017100                 'EXP-TRACKER   '.
017200         88  EXM-BDG-CAT-MASTER                 VALUE
017300                 'CAT-MASTER    '.
017400         88  EXM-BDG-MONTH-PLANNER               VALUE
017500                 'MONTH-PLANNER '.
017600         88  EXM-BDG-SAVINGS-CHAMP                 VALUE
017700                 'SAVINGS-CHAMP '.
017800         88  EXM-BDG-EARLY-BIRD                     VALUE
017900                 'EARLY-BIRD    '.
018000     05  EXM-BDG-EARNED-DATE               PIC 9(08).
018100     05  EXM-BDG-EARNED-DATE-YMD REDEFINES
018200             EXM-BDG-EARNED-DATE.
018300         10  EXM-BDG-EARNED-CCYY-DATE.
018400             15  EXM-BDG-EARNED-CC-DATE   PIC 9(02).
018500             15  EXM-BDG-EARNED-YY-DATE   PIC 9(02).
018600         10  EXM-BDG-EARNED-MM-DATE        PIC 9(02).
018700         10  EXM-BDG-EARNED-DD-DATE        PIC 9(02).
018800     05  EXM-BDG-ACTIVE                     PIC X(01).
018900         88  EXM-BADGE-IS-ACTIVE                VALUE 'Y'.
019000     05  EXM-BDG-POINTS                      PIC 9(04).
019100 FD  RUN-PARM-FILE-IN.
019200 01  EXM-RUN-PARM-RECORD.
019300     05  EXM-PARM-RUN-DATE                PIC 9(08).
019400     05  EXM-PARM-RUN-DATE-YMD REDEFINES
019500             EXM-PARM-RUN-DATE.
019600         10  EXM-PARM-CCYY-DATE.
019700             15  EXM-PARM-CC-DATE        PIC 9(02).
019800             15  EXM-PARM-YY-DATE        PIC 9(02).
019900         10  EXM-PARM-MM-DATE             PIC 9(02).
020000         10  EXM-PARM-DD-DATE             PIC 9(02).
020100     05  EXM-PARM-MONTH-START-FLAG        PIC X(01).
020200         88  EXM-PARM-IS-MONTH-START          VALUE 'Y'.
020300         88  EXM-PARM-NOT-MONTH-START         VALUE 'N'.
020400     05  FILLER                             PIC X(71).
020500*----------------------------------------------------------
020600* OUTPUT FILES - BUILT FROM THE IN-MEMORY TABLES BELOW.
020700*----------------------------------------------------------
020800 FD  BUDGET-MASTER-FILE-OUT.
020900 01  BUDGET-MASTER-RECORD-OUT.
021000     05  BUD-OUT-ID                      PIC 9(06).
021100     05  BUD-OUT-USER-ID                  PIC 9(06).
021200     05  BUD-OUT-YEAR                      PIC 9(04).
021300     05  BUD-OUT-MONTH                      PIC 9(02).
021400     05  BUD-OUT-AMOUNT                      PIC S9(08)V99.
021500     05  BUD-OUT-SPENT                        PIC S9(08)V99.
021600     05  BUD-OUT-ALERT-80                      PIC X(01).
021700     05  BUD-OUT-ALERT-100                      PIC X(01).
021800     05  FILLER                                 PIC X(04).
021900 FD  BADGE-AWARD-FILE-OUT.
022000 01  BADGE-AWARD-RECORD-OUT.
022100     05  BDG-OUT-USER-ID                  PIC 9(06).
022200     05  BDG-OUT-TYPE                      PIC X(14).
022300     05  BDG-OUT-EARNED-DATE                PIC 9(08).
022400     05  BDG-OUT-ACTIVE                      PIC X(01).
022500     05  BDG-OUT-POINTS                       PIC 9(04).
022600 FD  ALERT-NOTICE-FILE-OUT.
022700 01  ALERT-NOTICE-RECORD-OUT.
022800     05  ALT-OUT-USER-ID                  PIC 9(06).
022900     05  ALT-OUT-TYPE                      PIC X(10).
023000     05  ALT-OUT-YEAR                       PIC 9(04).
023100     05  ALT-OUT-MONTH                       PIC 9(02).
023200     05  ALT-OUT-PCT                          PIC 9(03)V9.
023300     05  ALT-OUT-BUDGET                        PIC S9(08)V99.
023400     05  ALT-OUT-SPENT                          PIC S9(08)V99.
023500     05  ALT-OUT-DELTA                           PIC S9(08)V99.
023600     05  ALT-OUT-BADGE-TYPE                       PIC X(14).
023700     05  FILLER                                    PIC X(26).
023800 FD  SUMMARY-REPORT-FILE-OUT.
023900 01  SUMMARY-PRINT-RECORD-OUT.
024000     05  SUMMARY-PRINT-LINE                PIC X(131).
024100     05  FILLER                             PIC X(01).
024200 WORKING-STORAGE SECTION.
024300*----------------------------------------------------------
024400* SWITCHES.
024500*----------------------------------------------------------
024600 01  WS-FILE-SWITCHES.
024700     05  WS-USER-EOF-SW                PIC X(01) VALUE 'N'.
024800         88  WS-USER-EOF                    VALUE 'Y'.
024900     05  WS-EXPENSE-EOF-SW              PIC X(01) VALUE 'N'.
025000         88  WS-EXPENSE-EOF                  VALUE 'Y'.
025100     05  WS-BUDGET-LOAD-EOF-SW          PIC X(01) VALUE 'N'.
025200         88  WS-BUDGET-LOAD-EOF              VALUE 'Y'.
025300     05  WS-BADGE-LOAD-EOF-SW           PIC X(01) VALUE 'N'.
025400         88  WS-BADGE-LOAD-EOF               VALUE 'Y'.
025500     05  WS-EXPENSE-VALID-SW            PIC X(01) VALUE 'Y'.
025600         88  WS-EXPENSE-VALID                VALUE 'Y'.
025700         88  WS-EXPENSE-INVALID              VALUE 'N'.
025800     05  FILLER                          PIC X(10).
025900*----------------------------------------------------------
026000* TABLE SUBSCRIPTS AND LOOP CONTROLS - ALL BINARY.
026100*----------------------------------------------------------
026200 77  WS-USER-MAX                 PIC 9(04) COMP VALUE ZERO.
026300 77  WS-BUDGET-MAX                PIC 9(04) COMP VALUE ZERO.
026400 77  WS-BADGE-MAX                  PIC 9(04) COMP VALUE ZERO.
026500 77  WS-BUDGET-INDEX                PIC 9(04) COMP VALUE ZERO.
026600 77  WS-BADGE-INDEX                  PIC 9(04) COMP VALUE ZERO.
026700 77  WS-CAT-INDEX                     PIC 9(02) COMP VALUE ZERO.
026800 77  WS-STREAK-INDEX                   PIC 9(02) COMP VALUE ZERO.
026900 77  WS-DAY-SUBSCRIPT                   PIC 9(02) COMP VALUE ZERO.
027000 77  WS-STREAK-OFFSET                 PIC S9(04) COMP VALUE ZERO.
027100 77  WS-FOUND-BUDGET-INDEX             PIC 9(04) COMP VALUE ZERO.
027200*----------------------------------------------------------
027300* RUN COUNTERS.
027400*----------------------------------------------------------
027500 01  WS-GRAND-TOTALS.
027600     05  WS-GT-USERS-PROCESSED PIC 9(06) COMP VALUE ZERO.
027700     05  WS-GT-EXPENSE-READ    PIC 9(08) COMP VALUE ZERO.
027800     05  WS-GT-REJECT-COUNT     PIC 9(08) COMP VALUE ZERO.
027900     05  WS-GT-TOTAL-AMOUNT      PIC S9(10)V99 VALUE ZERO.
028000     05  WS-GT-ALERT-80-COUNT     PIC 9(06) COMP VALUE ZERO.
028100     05  WS-GT-ALERT-100-COUNT     PIC 9(06) COMP VALUE ZERO.
028200     05  WS-GT-ALERT-BADGE-COUNT    PIC 9(06) COMP VALUE ZERO.
028300     05  WS-GT-BADGES-AWARDED        PIC 9(06) COMP VALUE ZERO.
028400     05  FILLER                       PIC X(10).
028500*----------------------------------------------------------
028600* RUN PARAMETER WORK AREA.
028700*----------------------------------------------------------
028800 01  WS-RUN-PARAMETERS.
028900     05  WS-PARM-DATE                     PIC 9(08).
029000     05  WS-PARM-DATE-YMD REDEFINES
029100             WS-PARM-DATE.
029200         10  WS-PARM-CCYY                 PIC 9(04).
029300         10  WS-PARM-MM                    PIC 9(02).
029400         10  WS-PARM-DD                    PIC 9(02).
029500     05  WS-PARM-MONTH-START-SW            PIC X(01).
029600         88  WS-PARM-MONTH-START               VALUE 'Y'.
029700     05  WS-PARM-JDN                        PIC 9(08) COMP.
029800     05  FILLER                              PIC X(10).
029900*----------------------------------------------------------
030000* USER TABLE - LOADED ASCENDING BY USER-ID, SEARCHED
030100* BY BINARY SEARCH SINCE THE MASTER IS SORTED THAT WAY.
030200*----------------------------------------------------------
030300 01  WS-USER-TABLE.
030400     05  WS-USER-ENTRY OCCURS 500 TIMES
030500             ASCENDING KEY IS WS-UT-USER-ID
030600             INDEXED BY WS-USER-INDEX.
030700         10  WS-UT-USER-ID                PIC 9(06).
030800         10  WS-UT-FULL-NAME               PIC X(30).
030900         10  WS-UT-CREATED-DATE             PIC 9(08).
031000     05  FILLER                             PIC X(01).
031100*----------------------------------------------------------
031200* BUDGET TABLE - HOLDS EVERY BUDGET RECORD FOR THE RUN, IN
031300* THE ORDER READ.  BUDGET-MASTER-FILE-OUT IS REBUILT FROM
031400* THIS TABLE AT END OF JOB IN THE SAME ORDER.
031500*----------------------------------------------------------
031600 01  WS-BUDGET-TABLE.
031700     05  WS-BUDGET-ENTRY OCCURS 3000 TIMES.
031800         10  WS-BT-ID                    PIC 9(06).
031900         10  WS-BT-USER-ID                PIC 9(06).
032000         10  WS-BT-YEAR                     PIC 9(04).
032100         10  WS-BT-MONTH                     PIC 9(02).
032200         10  WS-BT-AMOUNT                     PIC S9(08)V99.
032300         10  WS-BT-SPENT                       PIC S9(08)V99.
032400         10  WS-BT-ALERT-80                     PIC X(01).
032500         10  WS-BT-ALERT-100                     PIC X(01).
032600     05  FILLER                                  PIC X(01).
032700*----------------------------------------------------------
032800* BADGE TABLE - EXISTING AWARDS LOADED FIRST, NEW AWARDS
032900* APPENDED AS THEY ARE EARNED.  BADGE-AWARD-FILE-OUT IS THE
033000* WHOLE TABLE, WRITTEN STRAIGHT THROUGH AT END OF JOB.
033100*----------------------------------------------------------
033200 01  WS-BADGE-TABLE.
033300     05  WS-BADGE-ENTRY OCCURS 2000 TIMES.
033400         10  WS-BG-USER-ID                PIC 9(06).
033500         10  WS-BG-TYPE                     PIC X(14).
033600         10  WS-BG-EARNED-DATE               PIC 9(08).
033700         10  WS-BG-ACTIVE                     PIC X(01).
033800         10  WS-BG-POINTS                      PIC 9(04).
033900         10  WS-BG-IS-NEW-SW                    PIC X(01).
034000             88  WS-BG-IS-NEW                       VALUE 'Y'.
034100     05  FILLER                                PIC X(01).
034200*----------------------------------------------------------
034300* CATEGORY TABLE - THE 12 CODES, LOADED ONCE AT STARTUP.
034400*----------------------------------------------------------
034500 01  WS-CATEGORY-TABLE.
034600     05  WS-CAT-ENTRY OCCURS 12 TIMES.
034700         10  WS-CAT-CODE                  PIC X(12).
034800         10  WS-CAT-MONTH-AMOUNT           PIC S9(08)V99.
034900         10  WS-CAT-MONTH-COUNT             PIC 9(04) COMP.
035000         10  WS-CAT-LIFETIME-USED-SW         PIC X(01).
035100     05  FILLER                                PIC X(01).
035200*----------------------------------------------------------
035300* DAY-OF-MONTH TABLE - CURRENT PROCESSING MONTH ONLY.
035400*----------------------------------------------------------
035500 01  WS-DAY-TABLE.
035600     05  WS-DAY-ENTRY OCCURS 31 TIMES.
035700         10  WS-DAY-AMOUNT                PIC S9(08)V99.
035800         10  WS-DAY-USED-SW                PIC X(01).
035900     05  FILLER                              PIC X(01).
036000*----------------------------------------------------------
036100* 7-DAY STREAK WINDOW - OFFSET 1 IS THE PROCESSING DATE,
036200* OFFSET 7 IS SIX DAYS BEFORE IT.
036300*----------------------------------------------------------
036400 01  WS-STREAK-TABLE.
036500     05  WS-STREAK-ENTRY OCCURS 7 TIMES.
036600         10  WS-STREAK-USED-SW            PIC X(01).
036700     05  FILLER                             PIC X(01).
036800*----------------------------------------------------------
036900* PER-USER CONTROL BREAK WORK AREA - RESET AT EACH BREAK.
037000*----------------------------------------------------------
037100 01  WS-CURRENT-USER-WORK.
037200     05  WS-CU-USER-ID                    PIC 9(06).
037300     05  WS-CU-USER-FOUND-SW               PIC X(01).
037400         88  WS-CU-USER-FOUND                  VALUE 'Y'.
037500     05  WS-CU-FULL-NAME                    PIC X(30).
037600     05  WS-CU-CREATED-DATE                  PIC 9(08).
037700     05  WS-CU-CREATED-DATE-YMD REDEFINES
037800             WS-CU-CREATED-DATE.
037900         10  WS-CU-CREATED-CCYY               PIC 9(04).
038000         10  WS-CU-CREATED-MM                  PIC 9(02).
038100         10  WS-CU-CREATED-DD                   PIC 9(02).
038200     05  WS-CU-MONTH-TOTAL                    PIC S9(08)V99.
038300     05  WS-CU-MONTH-COUNT                     PIC 9(04) COMP.
038400     05  WS-CU-LIFETIME-COUNT                   PIC 9(06) COMP.
038500     05  WS-CU-DISTINCT-DAY-COUNT                PIC 9(02) COMP.
038600     05  WS-CU-TOP-CAT-CODE                       PIC X(12).
038700     05  WS-CU-TOP-CAT-AMOUNT                      PIC S9(08)V99.
038800     05  WS-CU-AVG-DAILY-SPEND                      PIC S9(08)V99.
038900     05  WS-CU-STREAK-SW                     PIC X(01).
039000         88  WS-CU-STREAK-MET                    VALUE 'Y'.
039100     05  WS-CU-CATEGORY-MASTER-SW             PIC X(01).
039200         88  WS-CU-CATEGORY-MASTER                VALUE 'Y'.
039300     05  FILLER                                   PIC X(10).
039400*----------------------------------------------------------
039500* BUDGET POSTING RESULT WORK AREA - RESET AT EACH BREAK.
039600*----------------------------------------------------------
039700 01  WS-BUDGET-RESULT-WORK.
039800     05  WS-BR-BUDGET-FOUND-SW      PIC X(01).
039900         88  WS-BR-BUDGET-FOUND         VALUE 'Y'.
040000     05  WS-BR-AMOUNT                 PIC S9(08)V99.
040100     05  WS-BR-SPENT                   PIC S9(08)V99.
040200     05  WS-BR-REMAINING                PIC S9(08)V99.
040300     05  WS-BR-RATIO                     PIC 9(04)V9999 COMP.
040400     05  WS-BR-PERCENT                    PIC 9(03)V99.
040500     05  WS-BR-STATUS-WORD                 PIC X(09).
040600         88  WS-BR-STATUS-SAFE            VALUE 'SAFE     '.
040700         88  WS-BR-STATUS-MODERATE         VALUE 'MODERATE '.
040800         88  WS-BR-STATUS-WARNING           VALUE 'WARNING  '.
040900         88  WS-BR-STATUS-EXCEEDED           VALUE 'EXCEEDED '.
041000         88  WS-BR-STATUS-NO-BUDGET                VALUE
041100                 'NO-BUDGET'.
041200     05  WS-BR-CONSEC-MONTHS                 PIC 9(04) COMP.
041300     05  WS-BR-BUDGET-COUNT                   PIC 9(04) COMP.
041400     05  WS-BR-AVG-BUDGET                      PIC S9(08)V99.
041500     05  WS-BR-AVG-PERCENT                      PIC 9(03)V99.
041600     05  FILLER                                  PIC X(08).
041700*----------------------------------------------------------
041800* CONSECUTIVE-MONTH WALKBACK WORK AREA.
041900*----------------------------------------------------------
042000 01  WS-WALK-WORK.
042100     05  WS-WALK-YEAR                     PIC 9(04).
042200     05  WS-WALK-MONTH                     PIC 9(02).
042300     05  WS-WALK-FOUND-SW                   PIC X(01).
042400     05  WS-WALK-AMOUNT                      PIC S9(08)V99.
042500     05  WS-WALK-SPENT                        PIC S9(08)V99.
042600     05  WS-WALK-CONTINUE-SW                   PIC X(01).
042700     05  FILLER                                 PIC X(05).
042800*----------------------------------------------------------
042900* BUDGET AVERAGE ACCUMULATOR WORK AREA.
043000*----------------------------------------------------------
043100 01  WS-AVG-WORK.
043200     05  WS-AVG-BUDGET-SUM                PIC S9(10)V99.
043300     05  WS-AVG-PERCENT-SUM                PIC S9(06)V99 COMP.
043400     05  WS-AVG-PERCENT-COUNT               PIC 9(04) COMP.
043500     05  WS-ONE-PCT                          PIC 9(03)V99 COMP.
043600     05  FILLER                                PIC X(05).
043700*----------------------------------------------------------
043800* BADGE RATING RESULT WORK AREA.
043900*----------------------------------------------------------
044000 01  WS-BADGE-RESULT-WORK.
044100     05  WS-BDR-ACTIVE-COUNT              PIC 9(04) COMP.
044200     05  WS-BDR-TOTAL-POINTS               PIC 9(06) COMP.
044300     05  WS-BDR-LEVEL-WORD          PIC X(08).
044400         88  WS-BDR-LEVEL-DIAMOND       VALUE 'DIAMOND '.
044500         88  WS-BDR-LEVEL-PLATINUM       VALUE 'PLATINUM'.
044600         88  WS-BDR-LEVEL-GOLD            VALUE 'GOLD    '.
044700         88  WS-BDR-LEVEL-SILVER           VALUE 'SILVER  '.
044800         88  WS-BDR-LEVEL-BRONZE            VALUE 'BRONZE  '.
044900         88  WS-BDR-LEVEL-BEGINNER           VALUE 'BEGINNER'.
045000     05  FILLER                                        PIC X(10).
045100*----------------------------------------------------------
045200* BADGE-AWARD-IN-PROGRESS WORK AREA - PASSED TO THE SHARED
045300* AWARD-CHECK/AWARD PARAGRAPHS AT 8200/8300.
045400*----------------------------------------------------------
045500 01  WS-BADGE-CHECK-WORK.
045600     05  WS-BADGE-TYPE-CHECK               PIC X(14).
045700     05  WS-BADGE-POINTS-CHECK              PIC 9(04) COMP.
045800     05  WS-BADGE-ALREADY-HELD-SW            PIC X(01).
045900         88  WS-BADGE-ALREADY-HELD               VALUE 'Y'.
046000     05  FILLER                                   PIC X(05).
046100*----------------------------------------------------------
046200* JULIAN DAY NUMBER WORK AREA - SEE PARAGRAPH 8100.
046300*----------------------------------------------------------
046400 01  WS-DATE-WORK.
046500     05  WS-DW-CCYY                       PIC 9(04).
046600     05  WS-DW-MM                          PIC 9(02).
046700     05  WS-DW-DD                          PIC 9(02).
046800     05  WS-DW-A                            PIC 9(01) COMP.
046900     05  WS-DW-Y                             PIC 9(06) COMP.
047000     05  WS-DW-M                              PIC 9(02) COMP.
047100     05  WS-DW-JDN                            PIC 9(08) COMP.
047200     05  FILLER                                PIC X(06).
047300*----------------------------------------------------------
047400* PRINT LINE AND REPORT EDIT FIELDS.
047500*----------------------------------------------------------
047600 01  WS-PRINT-LINE.
047700     05  WS-PL-TEXT                       PIC X(132).
047800 01  WS-REPORT-EDIT-FIELDS.
047900     05  WS-EDIT-AMOUNT                    PIC ZZZ,ZZZ,ZZ9.99-.
048000     05  WS-EDIT-AMOUNT2                    PIC ZZZ,ZZZ,ZZ9.99-.
048100     05  WS-EDIT-AMOUNT3                    PIC ZZZ,ZZZ,ZZ9.99-.
048200     05  WS-EDIT-PERCENT                    PIC ZZ9.9.
048300     05  WS-EDIT-COUNT                       PIC ZZZ,ZZ9.
048400     05  WS-EDIT-COUNT2                       PIC ZZZ,ZZ9.
048500     05  WS-EDIT-POINTS                       PIC ZZZ,ZZ9.
048600     05  WS-EDIT-USER-ID                       PIC ZZZZZ9.
048700     05  WS-EDIT-YEAR                           PIC 9(04).
048800     05  WS-EDIT-MONTH                           PIC 99.
048900     05  FILLER                                   PIC X(10).
049000 PROCEDURE DIVISION.
049100****************************************************************
049200* MAIN LINE.
049300****************************************************************
049400* DRIVES THE WHOLE NIGHT'S WORK - OPEN, READ THE EXPENSE FEED
049500* ON ITS USER-ID CONTROL BREAK, CLOSE OUT THE LAST USER, THEN
049600* REBUILD THE BUDGET/BADGE MASTERS AND PRINT THE TOTALS.
049700 0000-MAIN-CONTROL.
049800* INVOKES 1000-INITIALIZE-RUN TO CARRY OUT THIS STEP.
049900     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
050000* INVOKES 2100-PRIME-EXPENSE-READ TO CARRY OUT THIS STEP.
050100     PERFORM 2100-PRIME-EXPENSE-READ THRU 2100-EXIT.
050200* INVOKES 2200-PROCESS-ONE-EXPENSE TO CARRY OUT THIS STEP.
050300     PERFORM 2200-PROCESS-ONE-EXPENSE THRU 2200-EXIT
050400         UNTIL WS-EXPENSE-EOF.
050500* CHECKS WS-CU-USER-ID NOT = ZERO.
050600     IF WS-CU-USER-ID NOT = ZERO
050700* INVOKES 2900-EXPENSE-CONTROL-BREAK TO CARRY OUT THIS STEP.
050800         PERFORM 2900-EXPENSE-CONTROL-BREAK THRU 2900-EXIT
050900     END-IF.
051000* INVOKES 7000-FINISH-BUDGET-OUTPUT TO CARRY OUT THIS STEP.
051100     PERFORM 7000-FINISH-BUDGET-OUTPUT THRU 7000-EXIT.
051200* INVOKES 7100-FINISH-BADGE-OUTPUT TO CARRY OUT THIS STEP.
051300     PERFORM 7100-FINISH-BADGE-OUTPUT THRU 7100-EXIT.
051400* INVOKES 6900-PRINT-GRAND-TOTALS TO CARRY OUT THIS STEP.
051500     PERFORM 6900-PRINT-GRAND-TOTALS THRU 6900-EXIT.
051600* INVOKES 9000-TERMINATE-RUN TO CARRY OUT THIS STEP.
051700     PERFORM 9000-TERMINATE-RUN THRU 9000-EXIT.
051800     STOP RUN.
051900****************************************************************
052000* INITIALIZATION - OPEN FILES, READ THE PARAMETER CARD, LOAD
052100* THE USER/BUDGET/BADGE/CATEGORY TABLES, PRINT THE HEADING.
052200****************************************************************
052300* OPENS ALL SEVEN FILES, LOADS THE PARM CARD AND THE THREE
052400* IN-MEMORY TABLES, PRINTS THE REPORT TITLE LINE.  NOTHING
052500* ELSE IN THE PROGRAM MAY RUN BEFORE THIS COMPLETES.
052600 1000-INITIALIZE-RUN.
052700* OPENS THE FILE SET NEEDED FOR THIS STEP.
052800     OPEN INPUT  USER-MASTER-FILE-IN
052900                 EXPENSE-TRAN-FILE-IN
053000                 BUDGET-MASTER-FILE-IN
053100                 BADGE-AWARD-FILE-IN
053200                 RUN-PARM-FILE-IN.
053300* OPENS THE FILE SET NEEDED FOR THIS STEP.
053400     OPEN OUTPUT BUDGET-MASTER-FILE-OUT
053500                 BADGE-AWARD-FILE-OUT
053600                 ALERT-NOTICE-FILE-OUT
053700                 SUMMARY-REPORT-FILE-OUT.
053800* INVOKES 1100-READ-RUN-PARM TO CARRY OUT THIS STEP.
053900     PERFORM 1100-READ-RUN-PARM THRU 1100-EXIT.
054000* INVOKES 1150-LOAD-CATEGORY-TABLE TO CARRY OUT THIS STEP.
054100     PERFORM 1150-LOAD-CATEGORY-TABLE THRU 1150-EXIT.
054200* INVOKES 1200-LOAD-USER-TABLE TO CARRY OUT THIS STEP.
054300     PERFORM 1200-LOAD-USER-TABLE THRU 1200-EXIT.
054400* INVOKES 1300-LOAD-BUDGET-TABLE TO CARRY OUT THIS STEP.
054500     PERFORM 1300-LOAD-BUDGET-TABLE THRU 1300-EXIT.
054600* INVOKES 1400-LOAD-BADGE-TABLE TO CARRY OUT THIS STEP.
054700     PERFORM 1400-LOAD-BADGE-TABLE THRU 1400-EXIT.
054800* INVOKES 1900-PRINT-REPORT-HEADING TO CARRY OUT THIS STEP.
054900     PERFORM 1900-PRINT-REPORT-HEADING THRU 1900-EXIT.
055000 1000-EXIT.
055100     EXIT.
055200* ONE-CARD PARM FILE - PROCESSING DATE AND THE MONTH-START
055300* FLAG THAT TELLS 1320 WHETHER TO RESET THE ALERT SWITCHES.
055400* JULIAN DAY OF THE RUN DATE IS PRECOMPUTED HERE ONCE SO THE
055500* STREAK AND EARLY-BIRD CHECKS DON'T REPEAT THE ARITHMETIC.
055600 1100-READ-RUN-PARM.
055700* READS THE NEXT RUN-PARM-FILE-IN RECORD.
055800     READ RUN-PARM-FILE-IN
055900         AT END DISPLAY 'EXM0100 MISSING PARAMETER CARD'
056000     END-READ.
056100* MOVES EXM-PARM-RUN-DATE TO WS-PARM-DATE.
056200     MOVE EXM-PARM-RUN-DATE TO WS-PARM-DATE.
056300* MOVES EXM-PARM-MONTH-START-FLAG TO WS-PARM-MONTH-START-SW.
056400     MOVE EXM-PARM-MONTH-START-FLAG TO WS-PARM-MONTH-START-SW.
056500* MOVES WS-PARM-CCYY TO WS-DW-CCYY.
056600     MOVE WS-PARM-CCYY TO WS-DW-CCYY.
056700* MOVES WS-PARM-MM TO WS-DW-MM.
056800     MOVE WS-PARM-MM TO WS-DW-MM.
056900* MOVES WS-PARM-DD TO WS-DW-DD.
057000     MOVE WS-PARM-DD TO WS-DW-DD.
057100* INVOKES 8100-COMPUTE-JULIAN-DAY TO CARRY OUT THIS STEP.
057200     PERFORM 8100-COMPUTE-JULIAN-DAY THRU 8100-EXIT.
057300* MOVES WS-DW-JDN TO WS-PARM-JDN.
057400     MOVE WS-DW-JDN TO WS-PARM-JDN.
057500 1100-EXIT.
057600     EXIT.
057700* SEEDS THE 12-ENTRY CATEGORY TABLE FROM THE FIXED LIST OF
057800* EXPENSE CATEGORY CODES - SAME ORDER AS THE 88-LEVELS ON
057900* EXM-EXP-CATEGORY IN THE TRANSACTION RECORD.
058000 1150-LOAD-CATEGORY-TABLE.
058100*    01/08/1997 DWP - CATEGORY LIST ORDER MATCHES THE 88-LEVEL
058200*    LIST ON EXM-EXP-CATEGORY - KEEP THEM IN STEP.
058300     MOVE 'FOOD        ' TO WS-CAT-CODE (1).
058400* MOVES 'TRAVEL      ' TO WS-CAT-CODE.
058500     MOVE 'TRAVEL      ' TO WS-CAT-CODE (2).
058600* MOVES 'RENT        ' TO WS-CAT-CODE.
058700     MOVE 'RENT        ' TO WS-CAT-CODE (3).
058800* MOVES 'UTILITIES   ' TO WS-CAT-CODE.
058900     MOVE 'UTILITIES   ' TO WS-CAT-CODE (4).
059000* MOVES 'ENTERTAINMEN' TO WS-CAT-CODE.
059100     MOVE 'ENTERTAINMEN' TO WS-CAT-CODE (5).
059200* MOVES 'HEALTHCARE  ' TO WS-CAT-CODE.
059300     MOVE 'HEALTHCARE  ' TO WS-CAT-CODE (6).
059400* MOVES 'SHOPPING    ' TO WS-CAT-CODE.
059500     MOVE 'SHOPPING    ' TO WS-CAT-CODE (7).
059600* MOVES 'EDUCATION   ' TO WS-CAT-CODE.
059700     MOVE 'EDUCATION   ' TO WS-CAT-CODE (8).
059800* MOVES 'GROCERIES   ' TO WS-CAT-CODE.
059900     MOVE 'GROCERIES   ' TO WS-CAT-CODE (9).
060000* MOVES 'INSURANCE   ' TO WS-CAT-CODE.
060100     MOVE 'INSURANCE   ' TO WS-CAT-CODE (10).
060200* MOVES 'INVESTMENT  ' TO WS-CAT-CODE.
060300     MOVE 'INVESTMENT  ' TO WS-CAT-CODE (11).
060400* MOVES 'OTHER       ' TO WS-CAT-CODE.
060500     MOVE 'OTHER       ' TO WS-CAT-CODE (12).
060600* INVOKES 1152-CLEAR-ONE-CATEGORY TO CARRY OUT THIS STEP.
060700     PERFORM 1152-CLEAR-ONE-CATEGORY THRU 1152-EXIT
060800         VARYING WS-CAT-INDEX FROM 1 BY 1
060900         UNTIL WS-CAT-INDEX > 12.
061000 1150-EXIT.
061100     EXIT.
061200* ZEROES ONE CATEGORY TABLE ROW'S MONTH-TO-DATE FIGURES.
061300 1152-CLEAR-ONE-CATEGORY.
061400* CALLED TWICE OVER THE SAME 12-ROW TABLE - ONCE AT PROGRAM
061500* START AND AGAIN AT EVERY 2050 CONTROL BREAK - SO A ROW
061600* NEVER CARRIES ONE USER'S FIGURES INTO THE NEXT USER'S
061700* BLOCK OF THE REPORT.
061800     MOVE ZERO TO WS-CAT-MONTH-AMOUNT (WS-CAT-INDEX).
061900* MOVES ZERO TO WS-CAT-MONTH-COUNT.
062000     MOVE ZERO TO WS-CAT-MONTH-COUNT (WS-CAT-INDEX).
062100* MOVES 'N' TO WS-CAT-LIFETIME-USED-SW.
062200     MOVE 'N' TO WS-CAT-LIFETIME-USED-SW (WS-CAT-INDEX).
062300 1152-EXIT.
062400     EXIT.
062500* LOADS THE ENTIRE USER MASTER INTO WS-USER-TABLE, ASCENDING
062600* ON USER-ID, SO 2050 CAN SEARCH ALL AGAINST IT PER EXPENSE.
062700 1200-LOAD-USER-TABLE.
062800* INVOKES 1210-READ-ONE-USER TO CARRY OUT THIS STEP.
062900     PERFORM 1210-READ-ONE-USER THRU 1210-EXIT
063000         UNTIL WS-USER-EOF.
063100 1200-EXIT.
063200     EXIT.
063300* ONE USER MASTER RECORD INTO THE NEXT TABLE SLOT.
063400 1210-READ-ONE-USER.
063500* THE WHOLE MASTER IS READ UP FRONT - THERE IS NO INDEXED
063600* ACCESS ON THIS FILE, SO A PER-EXPENSE READ WOULD MEAN A
063700* FULL FILE PASS FOR EVERY TRANSACTION.
063800     READ USER-MASTER-FILE-IN
063900         AT END SET WS-USER-EOF TO TRUE
064000         NOT AT END
064100* ADDS 1 INTO WS-USER-MAX.
064200             ADD 1 TO WS-USER-MAX
064300* SETS WS-USER-INDEX.
064400             SET WS-USER-INDEX TO WS-USER-MAX
064500* MOVES EXM-USER-ID TO WS-UT-USER-ID.
064600             MOVE EXM-USER-ID TO WS-UT-USER-ID (WS-USER-INDEX)
064700* MOVES THE VALUE INTO THE WORK FIELD.
064800             MOVE EXM-USER-FULL-NAME
064900                 TO WS-UT-FULL-NAME (WS-USER-INDEX)
065000* MOVES THE VALUE INTO THE WORK FIELD.
065100             MOVE EXM-USER-CREATED-DATE
065200                 TO WS-UT-CREATED-DATE (WS-USER-INDEX)
065300     END-READ.
065400 1210-EXIT.
065500     EXIT.
065600* LOADS THE PRIOR NIGHT'S BUDGET MASTER INTO WS-BUDGET-TABLE
065700* SO THE POSTING ENGINE CAN WALK IT MONTH BY MONTH WITHOUT
065800* RE-READING THE FILE.  REWRITTEN IN PLACE BY 7000 AT EOJ.
065900 1300-LOAD-BUDGET-TABLE.
066000* INVOKES 1310-READ-ONE-BUDGET TO CARRY OUT THIS STEP.
066100     PERFORM 1310-READ-ONE-BUDGET THRU 1310-EXIT
066200         UNTIL WS-BUDGET-LOAD-EOF.
066300 1300-EXIT.
066400     EXIT.
066500* ONE BUDGET MASTER RECORD, HANDED OFF TO 1320 TO STORE.
066600 1310-READ-ONE-BUDGET.
066700* SEQUENTIAL FILE, NO KEY - EVERY ROW GOES INTO THE TABLE
066800* REGARDLESS OF USER-ID, SINCE THE TABLE SERVES ALL USERS
066900* PROCESSED IN THIS RUN.
067000     READ BUDGET-MASTER-FILE-IN
067100         AT END SET WS-BUDGET-LOAD-EOF TO TRUE
067200         NOT AT END
067300* INVOKES 1320-STORE-ONE-BUDGET TO CARRY OUT THIS STEP.
067400             PERFORM 1320-STORE-ONE-BUDGET THRU 1320-EXIT
067500     END-READ.
067600 1310-EXIT.
067700     EXIT.
067800* CARRIES THE INBOUND BUDGET ROW INTO THE TABLE.  ON THE
067900* FIRST RUN OF A NEW CALENDAR MONTH (WS-PARM-MONTH-START
068000* SET BY OPERATIONS ON THE PARM CARD) BOTH ALERT SWITCHES
068100* ARE FORCED BACK TO 'N' SO THIS MONTH'S 80/100 PCT NOTICES
068200* CAN FIRE AGAIN EVEN IF THEY FIRED LAST MONTH.
068300 1320-STORE-ONE-BUDGET.
068400* ADDS 1 INTO WS-BUDGET-MAX.
068500     ADD 1 TO WS-BUDGET-MAX.
068600* SETS WS-BUDGET-INDEX.
068700     SET WS-BUDGET-INDEX TO WS-BUDGET-MAX.
068800* MOVES EXM-BUD-ID TO WS-BT-ID.
068900     MOVE EXM-BUD-ID TO WS-BT-ID (WS-BUDGET-INDEX).
069000* MOVES EXM-BUD-USER-ID TO WS-BT-USER-ID.
069100     MOVE EXM-BUD-USER-ID TO WS-BT-USER-ID (WS-BUDGET-INDEX).
069200* MOVES EXM-BUD-YEAR TO WS-BT-YEAR.
069300     MOVE EXM-BUD-YEAR TO WS-BT-YEAR (WS-BUDGET-INDEX).
069400* MOVES EXM-BUD-MONTH TO WS-BT-MONTH.
069500     MOVE EXM-BUD-MONTH TO WS-BT-MONTH (WS-BUDGET-INDEX).
069600* MOVES EXM-BUD-AMOUNT TO WS-BT-AMOUNT.
069700     MOVE EXM-BUD-AMOUNT TO WS-BT-AMOUNT (WS-BUDGET-INDEX).
069800* MOVES EXM-BUD-SPENT TO WS-BT-SPENT.
069900     MOVE EXM-BUD-SPENT TO WS-BT-SPENT (WS-BUDGET-INDEX).
070000* CHECKS WS-PARM-MONTH-START.
070100     IF WS-PARM-MONTH-START
070200* MOVES 'N' TO WS-BT-ALERT-80.
070300         MOVE 'N' TO WS-BT-ALERT-80 (WS-BUDGET-INDEX)
070400* MOVES 'N' TO WS-BT-ALERT-100.
070500         MOVE 'N' TO WS-BT-ALERT-100 (WS-BUDGET-INDEX)
070600     ELSE
070700* MOVES EXM-BUD-ALERT-80 TO WS-BT-ALERT-80.
070800         MOVE EXM-BUD-ALERT-80 TO WS-BT-ALERT-80 (WS-BUDGET-INDEX)
070900* MOVES THE VALUE INTO THE WORK FIELD.
071000         MOVE EXM-BUD-ALERT-100
071100             TO WS-BT-ALERT-100 (WS-BUDGET-INDEX)
071200     END-IF.
071300 1320-EXIT.
071400     EXIT.
071500* LOADS EVERY EXISTING BADGE AWARD INTO WS-BADGE-TABLE SO
071600* 8200 CAN CHECK "ALREADY HELD" WITHOUT A FILE READ, AND SO
071700* 7100 CAN REWRITE THE MASTER WITH THIS RUN'S NEW AWARDS
071800* APPENDED AFTER THE EXISTING ONES.
071900 1400-LOAD-BADGE-TABLE.
072000* INVOKES 1410-READ-ONE-BADGE TO CARRY OUT THIS STEP.
072100     PERFORM 1410-READ-ONE-BADGE THRU 1410-EXIT
072200         UNTIL WS-BADGE-LOAD-EOF.
072300 1400-EXIT.
072400     EXIT.
072500* ONE BADGE AWARD RECORD, HANDED OFF TO 1420 TO STORE.
072600 1410-READ-ONE-BADGE.
072700* SAME SHAPE AS 1310 - SEQUENTIAL, NO KEY, EVERY EXISTING
072800* AWARD GOES INTO THE TABLE REGARDLESS OF USER-ID.
072900     READ BADGE-AWARD-FILE-IN
073000         AT END SET WS-BADGE-LOAD-EOF TO TRUE
073100         NOT AT END
073200* INVOKES 1420-STORE-ONE-BADGE TO CARRY OUT THIS STEP.
073300             PERFORM 1420-STORE-ONE-BADGE THRU 1420-EXIT
073400     END-READ.
073500 1410-EXIT.
073600     EXIT.
073700* CARRIES AN EXISTING AWARD INTO THE TABLE.  IS-NEW-SW IS
073800* FORCED TO 'N' HERE - ONLY 8300-AWARD-BADGE SETS IT 'Y',
073900* SO THE REPORT'S "NEW BADGE" LINES DON'T RE-PRINT OLD ONES.
074000 1420-STORE-ONE-BADGE.
074100* ADDS 1 INTO WS-BADGE-MAX.
074200     ADD 1 TO WS-BADGE-MAX.
074300* SETS WS-BADGE-INDEX.
074400     SET WS-BADGE-INDEX TO WS-BADGE-MAX.
074500* MOVES EXM-BDG-USER-ID TO WS-BG-USER-ID.
074600     MOVE EXM-BDG-USER-ID TO WS-BG-USER-ID (WS-BADGE-INDEX).
074700* MOVES EXM-BDG-TYPE TO WS-BG-TYPE.
074800     MOVE EXM-BDG-TYPE TO WS-BG-TYPE (WS-BADGE-INDEX).
074900* MOVES THE VALUE INTO THE WORK FIELD.
075000     MOVE EXM-BDG-EARNED-DATE
075100         TO WS-BG-EARNED-DATE (WS-BADGE-INDEX).
075200* MOVES EXM-BDG-ACTIVE TO WS-BG-ACTIVE.
075300     MOVE EXM-BDG-ACTIVE TO WS-BG-ACTIVE (WS-BADGE-INDEX).
075400* MOVES EXM-BDG-POINTS TO WS-BG-POINTS.
075500     MOVE EXM-BDG-POINTS TO WS-BG-POINTS (WS-BADGE-INDEX).
075600* MOVES 'N' TO WS-BG-IS-NEW-SW.
075700     MOVE 'N' TO WS-BG-IS-NEW-SW (WS-BADGE-INDEX).
075800 1420-EXIT.
075900     EXIT.
076000* TITLE LINE FOR THE MORNING SUMMARY REPORT - RUN DATE COMES
076100* STRAIGHT OFF THE PARM CARD, NOT TODAY'S SYSTEM DATE, SO A
076200* RERUN OF A MISSED NIGHT STILL HEADS THE REPORT CORRECTLY.
076300 1900-PRINT-REPORT-HEADING.
076400* MOVES SPACES TO WS-PL-TEXT.
076500     MOVE SPACES TO WS-PL-TEXT.
076600* BUILDS UP THE PRINT LINE A PIECE AT A TIME.
076700     STRING 'EXPENSEMATE NIGHTLY BUDGET/BADGE REPORT'
076800             DELIMITED BY SIZE
076900             '  PROCESSING DATE: ' DELIMITED BY SIZE
077000             WS-PARM-MM DELIMITED BY SIZE
077100             '/' DELIMITED BY SIZE
077200             WS-PARM-DD DELIMITED BY SIZE
077300             '/' DELIMITED BY SIZE
077400             WS-PARM-CCYY DELIMITED BY SIZE
077500         INTO WS-PL-TEXT
077600     END-STRING.
077700* WRITES THE SUMMARY-PRINT-RECORD-OUT RECORD.
077800     WRITE SUMMARY-PRINT-RECORD-OUT FROM WS-PL-TEXT.
077900 1900-EXIT.
078000     EXIT.
078100****************************************************************
078200* EXPENSE AGGREGATION ENGINE - CONTROL BREAK ON USER-ID.
078300****************************************************************
078400* PRIMING READ FOR THE MAIN EXPENSE LOOP - ESTABLISHES THE
078500* FIRST CONTROL-BREAK USER BEFORE 0000-MAIN-CONTROL'S LOOP
078600* EVER CALLS 2200.
078700 2100-PRIME-EXPENSE-READ.
078800* READS THE NEXT EXPENSE-TRAN-FILE-IN RECORD.
078900     READ EXPENSE-TRAN-FILE-IN
079000         AT END SET WS-EXPENSE-EOF TO TRUE
079100         NOT AT END
079200* MOVES EXM-EXP-USER-ID TO WS-CU-USER-ID.
079300             MOVE EXM-EXP-USER-ID TO WS-CU-USER-ID
079400* INVOKES 2050-INITIALIZE-CONTROL-BREAK TO CARRY OUT THIS STEP.
079500             PERFORM 2050-INITIALIZE-CONTROL-BREAK THRU 2050-EXIT
079600* INVOKES 2210-VALIDATE-AND-ACCUMULATE TO CARRY OUT THIS STEP.
079700             PERFORM 2210-VALIDATE-AND-ACCUMULATE THRU 2210-EXIT
079800     END-READ.
079900 2100-EXIT.
080000     EXIT.
080100* ONE PASS OF THE MAIN EXPENSE LOOP.  A CHANGE IN EXM-EXP-
080200* USER-ID CLOSES OUT THE PRIOR USER'S CONTROL-BREAK GROUP
080300* (2900) BEFORE THE NEW USER'S GROUP IS INITIALIZED (2050).
080400 2200-PROCESS-ONE-EXPENSE.
080500* CHECKS EXM-EXP-USER-ID NOT = WS-CU-USER-ID.
080600     IF EXM-EXP-USER-ID NOT = WS-CU-USER-ID
080700* INVOKES 2900-EXPENSE-CONTROL-BREAK TO CARRY OUT THIS STEP.
080800         PERFORM 2900-EXPENSE-CONTROL-BREAK THRU 2900-EXIT
080900* MOVES EXM-EXP-USER-ID TO WS-CU-USER-ID.
081000         MOVE EXM-EXP-USER-ID TO WS-CU-USER-ID
081100* INVOKES 2050-INITIALIZE-CONTROL-BREAK TO CARRY OUT THIS STEP.
081200         PERFORM 2050-INITIALIZE-CONTROL-BREAK THRU 2050-EXIT
081300     END-IF.
081400* INVOKES 2210-VALIDATE-AND-ACCUMULATE TO CARRY OUT THIS STEP.
081500     PERFORM 2210-VALIDATE-AND-ACCUMULATE THRU 2210-EXIT.
081600* READS THE NEXT EXPENSE-TRAN-FILE-IN RECORD.
081700     READ EXPENSE-TRAN-FILE-IN
081800         AT END SET WS-EXPENSE-EOF TO TRUE
081900     END-READ.
082000 2200-EXIT.
082100     EXIT.
082200* START OF A NEW USER'S CONTROL-BREAK GROUP.  SEARCH ALL
082300* AGAINST THE ASCENDING USER TABLE ESTABLISHES WHETHER THIS
082400* USER-ID EXISTS ON THE MASTER AT ALL - AN EXPENSE RECORD
082500* FOR AN UNKNOWN USER-ID IS REJECTED AT 2220 AND NEVER
082600* REACHES BUDGET POSTING OR BADGE RATING (HD-2877).  ALL
082700* MONTH/LIFETIME/STREAK ACCUMULATORS ARE RESET HERE.
082800 2050-INITIALIZE-CONTROL-BREAK.
082900* MOVES 'N' TO WS-CU-USER-FOUND-SW.
083000     MOVE 'N' TO WS-CU-USER-FOUND-SW.
083100* SETS WS-USER-INDEX.
083200     SET WS-USER-INDEX TO 1.
083300* SEARCHES THE TABLE FOR A MATCHING ROW.
083400     SEARCH ALL WS-USER-ENTRY
083500         AT END
083600             CONTINUE
083700* CASE - WS-UT-USER-ID = WS-CU-USER-ID.
083800         WHEN WS-UT-USER-ID (WS-USER-INDEX) = WS-CU-USER-ID
083900* MOVES 'Y' TO WS-CU-USER-FOUND-SW.
084000             MOVE 'Y' TO WS-CU-USER-FOUND-SW
084100* MOVES THE VALUE INTO THE WORK FIELD.
084200             MOVE WS-UT-FULL-NAME (WS-USER-INDEX)
084300                 TO WS-CU-FULL-NAME
084400* MOVES THE VALUE INTO THE WORK FIELD.
084500             MOVE WS-UT-CREATED-DATE (WS-USER-INDEX)
084600                 TO WS-CU-CREATED-DATE
084700     END-SEARCH.
084800* MOVES ZERO TO WS-CU-MONTH-TOTAL.
084900     MOVE ZERO TO WS-CU-MONTH-TOTAL.
085000* MOVES ZERO TO WS-CU-MONTH-COUNT.
085100     MOVE ZERO TO WS-CU-MONTH-COUNT.
085200* MOVES ZERO TO WS-CU-LIFETIME-COUNT.
085300     MOVE ZERO TO WS-CU-LIFETIME-COUNT.
085400* MOVES ZERO TO WS-CU-DISTINCT-DAY-COUNT.
085500     MOVE ZERO TO WS-CU-DISTINCT-DAY-COUNT.
085600* MOVES SPACES TO WS-CU-TOP-CAT-CODE.
085700     MOVE SPACES TO WS-CU-TOP-CAT-CODE.
085800* MOVES ZERO TO WS-CU-TOP-CAT-AMOUNT.
085900     MOVE ZERO TO WS-CU-TOP-CAT-AMOUNT.
086000* MOVES ZERO TO WS-CU-AVG-DAILY-SPEND.
086100     MOVE ZERO TO WS-CU-AVG-DAILY-SPEND.
086200* MOVES 'N' TO WS-CU-STREAK-SW.
086300     MOVE 'N' TO WS-CU-STREAK-SW.
086400* MOVES 'N' TO WS-CU-CATEGORY-MASTER-SW.
086500     MOVE 'N' TO WS-CU-CATEGORY-MASTER-SW.
086600* INVOKES 1152-CLEAR-ONE-CATEGORY TO CARRY OUT THIS STEP.
086700     PERFORM 1152-CLEAR-ONE-CATEGORY THRU 1152-EXIT
086800         VARYING WS-CAT-INDEX FROM 1 BY 1
086900         UNTIL WS-CAT-INDEX > 12.
087000* INVOKES 2052-CLEAR-ONE-CAT-LIFETIME TO CARRY OUT THIS STEP.
087100     PERFORM 2052-CLEAR-ONE-CAT-LIFETIME THRU 2052-EXIT
087200         VARYING WS-CAT-INDEX FROM 1 BY 1
087300         UNTIL WS-CAT-INDEX > 12.
087400* INVOKES 2054-CLEAR-ONE-DAY TO CARRY OUT THIS STEP.
087500     PERFORM 2054-CLEAR-ONE-DAY THRU 2054-EXIT
087600         VARYING WS-DAY-SUBSCRIPT FROM 1 BY 1
087700         UNTIL WS-DAY-SUBSCRIPT > 31.
087800* INVOKES 2056-CLEAR-ONE-STREAK TO CARRY OUT THIS STEP.
087900     PERFORM 2056-CLEAR-ONE-STREAK THRU 2056-EXIT
088000         VARYING WS-STREAK-INDEX FROM 1 BY 1
088100         UNTIL WS-STREAK-INDEX > 7.
088200 2050-EXIT.
088300     EXIT.
088400* RESETS ONE CATEGORY'S LIFETIME-USED SWITCH FOR THE
088500* CATEGORY-MASTER BADGE CHECK AT 2940.
088600 2052-CLEAR-ONE-CAT-LIFETIME.
088700* MOVES 'N' TO WS-CAT-LIFETIME-USED-SW.
088800     MOVE 'N' TO WS-CAT-LIFETIME-USED-SW (WS-CAT-INDEX).
088900 2052-EXIT.
089000     EXIT.
089100* RESETS ONE DAY-OF-MONTH SLOT USED BY THE DISTINCT-DAY
089200* COUNT THAT FEEDS THE AVERAGE DAILY SPEND CALCULATION.
089300 2054-CLEAR-ONE-DAY.
089400* THIRTY-ONE SLOTS COVER THE WIDEST CALENDAR MONTH - SLOTS
089500* 29 THROUGH 31 SIMPLY NEVER GET USED IN A SHORT MONTH.
089600     MOVE ZERO TO WS-DAY-AMOUNT (WS-DAY-SUBSCRIPT).
089700* MOVES 'N' TO WS-DAY-USED-SW.
089800     MOVE 'N' TO WS-DAY-USED-SW (WS-DAY-SUBSCRIPT).
089900 2054-EXIT.
090000     EXIT.
090100* RESETS ONE DAY OF THE TRAILING 7-DAY STREAK WINDOW.
090200 2056-CLEAR-ONE-STREAK.
090300* SEVEN SLOTS, ONE PER DAY OF THE TRAILING WINDOW - SLOT
090400* SUBSCRIPT IS THE JULIAN DAY OFFSET FROM THE RUN DATE, SO
090500* TODAY IS ALWAYS SLOT 1.
090600     MOVE 'N' TO WS-STREAK-USED-SW (WS-STREAK-INDEX).
090700 2056-EXIT.
090800     EXIT.
090900* ONE EXPENSE RECORD - VALIDATE FIRST, THEN EITHER ACCUMULATE
091000* IT OR COUNT IT AS A REJECT.  NOTHING INVALID EVER REACHES
091100* THE ACCUMULATION PARAGRAPHS BELOW.
091200 2210-VALIDATE-AND-ACCUMULATE.
091300* ADDS 1 INTO WS-GT-EXPENSE-READ.
091400     ADD 1 TO WS-GT-EXPENSE-READ.
091500* INVOKES 2220-VALIDATE-EXPENSE TO CARRY OUT THIS STEP.
091600     PERFORM 2220-VALIDATE-EXPENSE THRU 2220-EXIT.
091700* CHECKS WS-EXPENSE-VALID.
091800     IF WS-EXPENSE-VALID
091900* INVOKES 2230-ACCUMULATE-EXPENSE TO CARRY OUT THIS STEP.
092000         PERFORM 2230-ACCUMULATE-EXPENSE THRU 2230-EXIT
092100     ELSE
092200* INVOKES 2240-REJECT-EXPENSE TO CARRY OUT THIS STEP.
092300         PERFORM 2240-REJECT-EXPENSE THRU 2240-EXIT
092400     END-IF.
092500 2210-EXIT.
092600     EXIT.
092700* THREE VALIDATION GATES - AMOUNT MUST BE POSITIVE, CATEGORY
092800* MUST BE ONE OF THE TWELVE KNOWN CODES, AND THE USER-ID
092900* MUST HAVE BEEN FOUND ON THE MASTER AT 2050 (HD-2877 - THIS
093000* THIRD GATE WAS MISSING FROM THE ORIGINAL REJECT COUNT).
093100 2220-VALIDATE-EXPENSE.
093200* MOVES 'Y' TO WS-EXPENSE-VALID-SW.
093300     MOVE 'Y' TO WS-EXPENSE-VALID-SW.
093400* CHECKS EXM-EXP-AMOUNT NOT > ZERO.
093500     IF EXM-EXP-AMOUNT NOT > ZERO
093600* MOVES 'N' TO WS-EXPENSE-VALID-SW.
093700         MOVE 'N' TO WS-EXPENSE-VALID-SW
093800     END-IF.
093900* CHECKS WS-EXPENSE-VALID.
094000     IF WS-EXPENSE-VALID
094100* INVOKES 2222-CHECK-CATEGORY TO CARRY OUT THIS STEP.
094200         PERFORM 2222-CHECK-CATEGORY THRU 2222-EXIT
094300     END-IF.
094400* CHECKS WS-EXPENSE-VALID AND NOT WS-CU-USER-FOUND.
094500     IF WS-EXPENSE-VALID AND NOT WS-CU-USER-FOUND
094600* MOVES 'N' TO WS-EXPENSE-VALID-SW.
094700         MOVE 'N' TO WS-EXPENSE-VALID-SW
094800     END-IF.
094900 2220-EXIT.
095000     EXIT.
095100* EVALUATE AGAINST THE TWELVE CATEGORY 88-LEVELS ON THE
095200* TRANSACTION RECORD ITSELF - AN UNRECOGNIZED CATEGORY CODE
095300* FAILS VALIDATION HERE, NOT DOWN IN THE TABLE LOOKUP.
095400 2222-CHECK-CATEGORY.
095500* THE CONTINUE ARMS ARE DELIBERATE - A RECOGNIZED CATEGORY
095600* NEEDS NO ACTION HERE, ONLY AN UNRECOGNIZED ONE FAILS
095700* VALIDATION.
095800     EVALUATE TRUE
095900* CASE - EXM-CAT-FOOD.
096000         WHEN EXM-CAT-FOOD          CONTINUE
096100* CASE - EXM-CAT-TRAVEL.
096200         WHEN EXM-CAT-TRAVEL        CONTINUE
096300* CASE - EXM-CAT-RENT.
096400         WHEN EXM-CAT-RENT          CONTINUE
096500* CASE - EXM-CAT-UTILITIES.
096600         WHEN EXM-CAT-UTILITIES     CONTINUE
096700* CASE - EXM-CAT-ENTERTAINMENT.
096800         WHEN EXM-CAT-ENTERTAINMENT CONTINUE
096900* CASE - EXM-CAT-HEALTHCARE.
097000         WHEN EXM-CAT-HEALTHCARE    CONTINUE
097100* CASE - EXM-CAT-SHOPPING.
097200         WHEN EXM-CAT-SHOPPING      CONTINUE
097300* CASE - EXM-CAT-EDUCATION.
097400         WHEN EXM-CAT-EDUCATION     CONTINUE
097500* CASE - EXM-CAT-GROCERIES.
097600         WHEN EXM-CAT-GROCERIES     CONTINUE
097700* CASE - EXM-CAT-INSURANCE.
097800         WHEN EXM-CAT-INSURANCE     CONTINUE
097900* CASE - EXM-CAT-INVESTMENT.
098000         WHEN EXM-CAT-INVESTMENT    CONTINUE
098100* CASE - EXM-CAT-OTHER.
098200         WHEN EXM-CAT-OTHER         CONTINUE
098300* CASE - OTHER.
098400         WHEN OTHER
098500* MOVES 'N' TO WS-EXPENSE-VALID-SW.
098600             MOVE 'N' TO WS-EXPENSE-VALID-SW
098700     END-EVALUATE.
098800 2222-EXIT.
098900     EXIT.
099000* POSTS A VALID EXPENSE TO THE LIFETIME COUNT, THE CATEGORY
099100* TABLE, AND THE 7-DAY STREAK WINDOW (VIA THE JULIAN DAY
099200* OFFSET FROM THE RUN DATE).  MONTH-TO-DATE FIGURES ONLY
099300* ACCUMULATE WHEN THE EXPENSE DATE FALLS IN THE CURRENT
099400* PROCESSING MONTH - A BACK-DATED CORRECTION EXPENSE STILL
099500* COUNTS TOWARD LIFETIME AND STREAK BUT NOT THIS MONTH'S
099600* BUDGET.
099700 2230-ACCUMULATE-EXPENSE.
099800* ADDS EXM-EXP-AMOUNT INTO WS-GT-TOTAL-AMOUNT.
099900     ADD EXM-EXP-AMOUNT TO WS-GT-TOTAL-AMOUNT.
100000* ADDS 1 INTO WS-CU-LIFETIME-COUNT.
100100     ADD 1 TO WS-CU-LIFETIME-COUNT.
100200* INVOKES 2232-FIND-CATEGORY-ENTRY TO CARRY OUT THIS STEP.
100300     PERFORM 2232-FIND-CATEGORY-ENTRY THRU 2232-EXIT.
100400* MOVES 'Y' TO WS-CAT-LIFETIME-USED-SW.
100500     MOVE 'Y' TO WS-CAT-LIFETIME-USED-SW (WS-CAT-INDEX).
100600* MOVES EXM-EXP-CCYY-DATE TO WS-DW-CCYY.
100700     MOVE EXM-EXP-CCYY-DATE TO WS-DW-CCYY.
100800* MOVES EXM-EXP-MM-DATE TO WS-DW-MM.
100900     MOVE EXM-EXP-MM-DATE TO WS-DW-MM.
101000* MOVES EXM-EXP-DD-DATE TO WS-DW-DD.
101100     MOVE EXM-EXP-DD-DATE TO WS-DW-DD.
101200* INVOKES 8100-COMPUTE-JULIAN-DAY TO CARRY OUT THIS STEP.
101300     PERFORM 8100-COMPUTE-JULIAN-DAY THRU 8100-EXIT.
101400* COMPUTES WS-STREAK-OFFSET FOR THIS RECORD.
101500     COMPUTE WS-STREAK-OFFSET = WS-PARM-JDN - WS-DW-JDN.
101600* CHECKS THE OFFSET FALLS WITHIN THE WEEK WINDOW.
101700     IF WS-STREAK-OFFSET >= 0 AND WS-STREAK-OFFSET <= 6
101800* MOVES THE VALUE INTO THE WORK FIELD.
101900         MOVE 'Y' TO
102000             WS-STREAK-USED-SW (WS-STREAK-OFFSET + 1)
102100     END-IF.
102200* CHECKS EXM-EXP-CCYY-DATE = WS-PARM-CCYY.
102300     IF EXM-EXP-CCYY-DATE = WS-PARM-CCYY
102400         AND EXM-EXP-MM-DATE = WS-PARM-MM
102500* INVOKES 2234-ACCUMULATE-MONTH TO CARRY OUT THIS STEP.
102600         PERFORM 2234-ACCUMULATE-MONTH THRU 2234-EXIT
102700     END-IF.
102800 2230-EXIT.
102900     EXIT.
103000* SEQUENTIAL SCAN OF THE 12-ROW CATEGORY TABLE FOR THE
103100* MATCHING CODE - SHORT ENOUGH A TABLE THIS SIZE DOESN'T
103200* WARRANT A SEARCH ALL.
103300 2232-FIND-CATEGORY-ENTRY.
103400* MOVES 1 TO WS-CAT-INDEX.
103500     MOVE 1 TO WS-CAT-INDEX.
103600* INVOKES 2233-SCAN-ONE-CATEGORY TO CARRY OUT THIS STEP.
103700     PERFORM 2233-SCAN-ONE-CATEGORY THRU 2233-EXIT
103800         UNTIL WS-CAT-INDEX > 12
103900         OR WS-CAT-CODE (WS-CAT-INDEX) = EXM-EXP-CATEGORY.
104000 2232-EXIT.
104100     EXIT.
104200* ADVANCES THE CATEGORY SUBSCRIPT ONE ROW.
104300 2233-SCAN-ONE-CATEGORY.
104400* OUT-OF-LINE SO THE VARYING LOOP AT 2232 STAYS A SIMPLE
104500* PERFORM ... THRU ... WITH NO STATEMENTS OF ITS OWN.
104600     ADD 1 TO WS-CAT-INDEX.
104700 2233-EXIT.
104800     EXIT.
104900* MONTH-TO-DATE TOTAL, CATEGORY TOTAL, AND THE DISTINCT-DAY
105000* TABLE (ONE SLOT PER DAY-OF-MONTH) THAT AVERAGE DAILY SPEND
105100* DIVIDES BY - A DAY WITH TWO EXPENSES ONLY COUNTS ONCE.
105200 2234-ACCUMULATE-MONTH.
105300* ADDS EXM-EXP-AMOUNT INTO WS-CU-MONTH-TOTAL.
105400     ADD EXM-EXP-AMOUNT TO WS-CU-MONTH-TOTAL.
105500* ADDS 1 INTO WS-CU-MONTH-COUNT.
105600     ADD 1 TO WS-CU-MONTH-COUNT.
105700* ADDS EXM-EXP-AMOUNT INTO WS-CAT-MONTH-AMOUNT.
105800     ADD EXM-EXP-AMOUNT TO WS-CAT-MONTH-AMOUNT (WS-CAT-INDEX).
105900* ADDS 1 INTO WS-CAT-MONTH-COUNT.
106000     ADD 1 TO WS-CAT-MONTH-COUNT (WS-CAT-INDEX).
106100* MOVES EXM-EXP-DD-DATE TO WS-DAY-SUBSCRIPT.
106200     MOVE EXM-EXP-DD-DATE TO WS-DAY-SUBSCRIPT.
106300* CHECKS WS-DAY-USED-SW NOT = 'Y'.
106400     IF WS-DAY-USED-SW (WS-DAY-SUBSCRIPT) NOT = 'Y'
106500* MOVES 'Y' TO WS-DAY-USED-SW.
106600         MOVE 'Y' TO WS-DAY-USED-SW (WS-DAY-SUBSCRIPT)
106700* ADDS 1 INTO WS-CU-DISTINCT-DAY-COUNT.
106800         ADD 1 TO WS-CU-DISTINCT-DAY-COUNT
106900     END-IF.
107000* ADDS EXM-EXP-AMOUNT INTO WS-DAY-AMOUNT.
107100     ADD EXM-EXP-AMOUNT TO WS-DAY-AMOUNT (WS-DAY-SUBSCRIPT).
107200 2234-EXIT.
107300     EXIT.
107400* COUNTS THE RECORD IN THE REJECT TOTAL FOR THE GRAND-TOTALS
107500* BLOCK.  REJECTED EXPENSES POST NOTHING ANYWHERE ELSE.
107600 2240-REJECT-EXPENSE.
107700* HD-2877 - REJECTS NOW INCLUDE THE UNKNOWN-USER CASE, NOT
107800* JUST BAD AMOUNT OR BAD CATEGORY, SO THE GRAND-TOTALS REJECT
107900* COUNT MATCHES WHAT ACTUALLY FAILED VALIDATION.
108000     ADD 1 TO WS-GT-REJECT-COUNT.
108100 2240-EXIT.
108200     EXIT.
108300****************************************************************
108400* END OF CONTROL BREAK GROUP - FINISH THIS USER OFF, THEN
108500* POST BUDGET, RATE BADGES, BUILD STATISTICS, PRINT THE BLOCK.
108600****************************************************************
108700* BRANCHES OUT OF HERE FOR A USER-ID THAT NEVER MATCHED THE
108800* MASTER - THERE IS NO WS-CU-FULL-NAME, NO BUDGET ROW, NO
108900* BADGE HISTORY TO REPORT AGAINST, SO THE WHOLE ENGINE IS
109000* SKIPPED RATHER THAN RUN AGAINST BLANKS.
109100 2900-EXPENSE-CONTROL-BREAK.
109200* CHECKS NOT WS-CU-USER-FOUND.
109300     IF NOT WS-CU-USER-FOUND
109400* BRANCHES AHEAD WITHIN THIS PARAGRAPH.
109500         GO TO 2900-EXIT
109600     END-IF.
109700* INVOKES 2910-COMPUTE-TOP-CATEGORY TO CARRY OUT THIS STEP.
109800     PERFORM 2910-COMPUTE-TOP-CATEGORY THRU 2910-EXIT.
109900* INVOKES 2920-COMPUTE-AVG-DAILY-SPEND TO CARRY OUT THIS STEP.
110000     PERFORM 2920-COMPUTE-AVG-DAILY-SPEND THRU 2920-EXIT.
110100* INVOKES 2930-CHECK-STREAK TO CARRY OUT THIS STEP.
110200     PERFORM 2930-CHECK-STREAK THRU 2930-EXIT.
110300* INVOKES 2940-CHECK-CATEGORY-MASTER TO CARRY OUT THIS STEP.
110400     PERFORM 2940-CHECK-CATEGORY-MASTER THRU 2940-EXIT.
110500* INVOKES 3000-POST-BUDGET TO CARRY OUT THIS STEP.
110600     PERFORM 3000-POST-BUDGET THRU 3000-EXIT.
110700* INVOKES 4000-RATE-BADGES TO CARRY OUT THIS STEP.
110800     PERFORM 4000-RATE-BADGES THRU 4000-EXIT.
110900* INVOKES 5000-BUILD-USER-STATISTICS TO CARRY OUT THIS STEP.
111000     PERFORM 5000-BUILD-USER-STATISTICS THRU 5000-EXIT.
111100* INVOKES 6000-PRINT-USER-SUMMARY TO CARRY OUT THIS STEP.
111200     PERFORM 6000-PRINT-USER-SUMMARY THRU 6000-EXIT.
111300* ADDS 1 INTO WS-GT-USERS-PROCESSED.
111400     ADD 1 TO WS-GT-USERS-PROCESSED.
111500 2900-EXIT.
111600     EXIT.
111700* WALKS ALL 12 CATEGORY ROWS TO FIND THE MONTH'S HIGHEST
111800* SPENDING CATEGORY FOR THE SUMMARY REPORT'S MONTH LINE.
111900 2910-COMPUTE-TOP-CATEGORY.
112000* INVOKES 2912-CHECK-ONE-CATEGORY TO CARRY OUT THIS STEP.
112100     PERFORM 2912-CHECK-ONE-CATEGORY THRU 2912-EXIT
112200         VARYING WS-CAT-INDEX FROM 1 BY 1
112300         UNTIL WS-CAT-INDEX > 12.
112400 2910-EXIT.
112500     EXIT.
112600* KEEPS THIS CATEGORY IF ITS MONTH AMOUNT BEATS THE BEST
112700* SEEN SO FAR.
112800 2912-CHECK-ONE-CATEGORY.
112900* A TIE FOR HIGHEST STAYS WITH WHICHEVER CATEGORY WAS SEEN
113000* FIRST IN TABLE ORDER - THE COMPARISON IS STRICTLY GREATER
113100* THAN, NOT GREATER THAN OR EQUAL.
113200     IF WS-CAT-MONTH-AMOUNT (WS-CAT-INDEX) >
113300             WS-CU-TOP-CAT-AMOUNT
113400* MOVES WS-CAT-CODE TO WS-CU-TOP-CAT-CODE.
113500         MOVE WS-CAT-CODE (WS-CAT-INDEX) TO WS-CU-TOP-CAT-CODE
113600* MOVES THE VALUE INTO THE WORK FIELD.
113700         MOVE WS-CAT-MONTH-AMOUNT (WS-CAT-INDEX)
113800             TO WS-CU-TOP-CAT-AMOUNT
113900     END-IF.
114000 2912-EXIT.
114100     EXIT.
114200* MONTH TOTAL OVER THE NUMBER OF DISTINCT DAYS WITH AT LEAST
114300* ONE EXPENSE - NOT OVER THE DAYS ELAPSED IN THE MONTH.
114400 2920-COMPUTE-AVG-DAILY-SPEND.
114500* CHECKS WS-CU-DISTINCT-DAY-COUNT > ZERO.
114600     IF WS-CU-DISTINCT-DAY-COUNT > ZERO
114700* COMPUTES WS-CU-AVG-DAILY-SPEND FOR THIS RECORD.
114800         COMPUTE WS-CU-AVG-DAILY-SPEND ROUNDED =
114900             WS-CU-MONTH-TOTAL / WS-CU-DISTINCT-DAY-COUNT
115000     ELSE
115100* MOVES ZERO TO WS-CU-AVG-DAILY-SPEND.
115200         MOVE ZERO TO WS-CU-AVG-DAILY-SPEND
115300     END-IF.
115400 2920-EXIT.
115500     EXIT.
115600* THE 7-DAY STREAK BADGE REQUIRES AN EXPENSE ON EVERY ONE OF
115700* THE TRAILING SEVEN DAYS THROUGH THE RUN DATE - ONE MISSED
115800* DAY IN THE WINDOW FAILS THE WHOLE STREAK.
115900 2930-CHECK-STREAK.
116000* MOVES 'Y' TO WS-CU-STREAK-SW.
116100     MOVE 'Y' TO WS-CU-STREAK-SW.
116200* INVOKES 2932-CHECK-ONE-STREAK-DAY TO CARRY OUT THIS STEP.
116300     PERFORM 2932-CHECK-ONE-STREAK-DAY THRU 2932-EXIT
116400         VARYING WS-STREAK-INDEX FROM 1 BY 1
116500         UNTIL WS-STREAK-INDEX > 7.
116600 2930-EXIT.
116700     EXIT.
116800* ANY UNUSED DAY IN THE 7-DAY WINDOW BREAKS THE STREAK.
116900 2932-CHECK-ONE-STREAK-DAY.
117000* RUNS ALL SEVEN SLOTS EVEN AFTER ONE FAILS - CHEAPER TO LET
117100* THE LOOP FINISH THAN TO ADD AN EARLY-EXIT CONDITION FOR A
117200* SEVEN-ROW TABLE.
117300     IF WS-STREAK-USED-SW (WS-STREAK-INDEX) NOT = 'Y'
117400* MOVES 'N' TO WS-CU-STREAK-SW.
117500         MOVE 'N' TO WS-CU-STREAK-SW
117600     END-IF.
117700 2932-EXIT.
117800     EXIT.
117900* CATEGORY-MASTER BADGE REQUIRES AT LEAST ONE LIFETIME
118000* EXPENSE IN EVERY ONE OF THE TWELVE CATEGORIES.
118100 2940-CHECK-CATEGORY-MASTER.
118200* MOVES 'Y' TO WS-CU-CATEGORY-MASTER-SW.
118300     MOVE 'Y' TO WS-CU-CATEGORY-MASTER-SW.
118400* INVOKES 2942-CHECK-ONE-LIFETIME-CAT TO CARRY OUT THIS STEP.
118500     PERFORM 2942-CHECK-ONE-LIFETIME-CAT THRU 2942-EXIT
118600         VARYING WS-CAT-INDEX FROM 1 BY 1
118700         UNTIL WS-CAT-INDEX > 12.
118800 2940-EXIT.
118900     EXIT.
119000* ANY CATEGORY NEVER USED LIFETIME FAILS CATEGORY-MASTER.
119100 2942-CHECK-ONE-LIFETIME-CAT.
119200* SAME REASONING AS 2932 - TWELVE ROWS ISN'T WORTH BREAKING
119300* OUT OF THE LOOP EARLY FOR.
119400     IF WS-CAT-LIFETIME-USED-SW (WS-CAT-INDEX) NOT = 'Y'
119500* MOVES 'N' TO WS-CU-CATEGORY-MASTER-SW.
119600         MOVE 'N' TO WS-CU-CATEGORY-MASTER-SW
119700     END-IF.
119800 2942-EXIT.
119900     EXIT.
120000****************************************************************
120100* BUDGET POSTING ENGINE - LOCATE THE CURRENT MONTH'S BUDGET
120200* ROW IN THE IN-MEMORY TABLE, POST SPENT, CLASSIFY STATUS,
120300* RAISE THE THRESHOLD ALERTS, WALK BACK CONSECUTIVE MONTHS.
120400****************************************************************
120500* LOCATES THIS USER'S CURRENT-MONTH BUDGET ROW AND, IF ONE
120600* EXISTS, RUNS SPENT-AMOUNT POSTING THROUGH THE CONSECUTIVE-
120700* MONTHS WALKBACK.  A USER WITH NO BUDGET SET UP FOR THE
120800* CURRENT MONTH STILL GETS A NO-BUDGET STATUS ON THE REPORT.
120900 3000-POST-BUDGET.
121000* INVOKES 3100-FIND-CURRENT-BUDGET TO CARRY OUT THIS STEP.
121100     PERFORM 3100-FIND-CURRENT-BUDGET THRU 3100-EXIT.
121200* CHECKS WS-BR-BUDGET-FOUND.
121300     IF WS-BR-BUDGET-FOUND
121400* INVOKES 3200-POST-SPENT-AMOUNT TO CARRY OUT THIS STEP.
121500         PERFORM 3200-POST-SPENT-AMOUNT THRU 3200-EXIT
121600* INVOKES 3300-COMPUTE-REMAINING-PERCENT TO CARRY OUT THIS STEP.
121700         PERFORM 3300-COMPUTE-REMAINING-PERCENT THRU 3300-EXIT
121800* INVOKES 3400-CLASSIFY-BUDGET-STATUS TO CARRY OUT THIS STEP.
121900         PERFORM 3400-CLASSIFY-BUDGET-STATUS THRU 3400-EXIT
122000* INVOKES 3500-CHECK-ALERT-THRESHOLDS TO CARRY OUT THIS STEP.
122100         PERFORM 3500-CHECK-ALERT-THRESHOLDS THRU 3500-EXIT
122200* INVOKES 3800-COMPUTE-CONSECUTIVE-MONTHS TO CARRY OUT THIS STEP.
122300         PERFORM 3800-COMPUTE-CONSECUTIVE-MONTHS THRU 3800-EXIT
122400     ELSE
122500* INVOKES 3450-SET-NO-BUDGET-STATUS TO CARRY OUT THIS STEP.
122600         PERFORM 3450-SET-NO-BUDGET-STATUS THRU 3450-EXIT
122700     END-IF.
122800* INVOKES 3900-COMPUTE-BUDGET-AVERAGES TO CARRY OUT THIS STEP.
122900     PERFORM 3900-COMPUTE-BUDGET-AVERAGES THRU 3900-EXIT.
123000 3000-EXIT.
123100     EXIT.
123200* TABLE LOOKUP ON USER-ID/YEAR/MONTH - NOT A SEARCH ALL, THE
123300* TABLE IS LOADED IN FILE ORDER, NOT KEY ORDER.
123400 3100-FIND-CURRENT-BUDGET.
123500* MOVES 'N' TO WS-BR-BUDGET-FOUND-SW.
123600     MOVE 'N' TO WS-BR-BUDGET-FOUND-SW.
123700* MOVES ZERO TO WS-FOUND-BUDGET-INDEX.
123800     MOVE ZERO TO WS-FOUND-BUDGET-INDEX.
123900* INVOKES 3110-CHECK-ONE-BUDGET-ROW TO CARRY OUT THIS STEP.
124000     PERFORM 3110-CHECK-ONE-BUDGET-ROW THRU 3110-EXIT
124100         VARYING WS-BUDGET-INDEX FROM 1 BY 1
124200         UNTIL WS-BUDGET-INDEX > WS-BUDGET-MAX.
124300 3100-EXIT.
124400     EXIT.
124500* MATCHES ONE BUDGET ROW AGAINST THE CURRENT USER AND THE
124600* PROCESSING MONTH FROM THE PARM CARD.
124700 3110-CHECK-ONE-BUDGET-ROW.
124800* FIRST MATCH WINS - THE BUDGET MASTER IS EXPECTED TO CARRY
124900* AT MOST ONE ROW PER USER/YEAR/MONTH, SO THE LOOP KEEPS
125000* SCANNING AFTER A MATCH BUT NEVER OVERWRITES IT.
125100     IF WS-BT-USER-ID (WS-BUDGET-INDEX) = WS-CU-USER-ID
125200         AND WS-BT-YEAR (WS-BUDGET-INDEX) = WS-PARM-CCYY
125300         AND WS-BT-MONTH (WS-BUDGET-INDEX) = WS-PARM-MM
125400* MOVES 'Y' TO WS-BR-BUDGET-FOUND-SW.
125500         MOVE 'Y' TO WS-BR-BUDGET-FOUND-SW
125600* MOVES WS-BUDGET-INDEX TO WS-FOUND-BUDGET-INDEX.
125700         MOVE WS-BUDGET-INDEX TO WS-FOUND-BUDGET-INDEX
125800     END-IF.
125900 3110-EXIT.
126000     EXIT.
126100* OVERLAYS THE TABLE'S SPENT AMOUNT WITH THIS MONTH'S
126200* ACCUMULATED TOTAL - THE FEED IS THE SYSTEM OF RECORD FOR
126300* SPENT, NOT WHATEVER WAS ON THE BUDGET MASTER LAST NIGHT.
126400 3200-POST-SPENT-AMOUNT.
126500* HAPPENS BEFORE THE PERCENT/STATUS/ALERT PARAGRAPHS RUN SO
126600* THEY ALL SEE TONIGHT'S SPENT FIGURE, NOT LAST NIGHT'S.
126700     MOVE WS-CU-MONTH-TOTAL TO
126800         WS-BT-SPENT (WS-FOUND-BUDGET-INDEX).
126900* MOVES WS-BT-AMOUNT TO WS-BR-AMOUNT.
127000     MOVE WS-BT-AMOUNT (WS-FOUND-BUDGET-INDEX) TO WS-BR-AMOUNT.
127100* MOVES WS-BT-SPENT TO WS-BR-SPENT.
127200     MOVE WS-BT-SPENT (WS-FOUND-BUDGET-INDEX) TO WS-BR-SPENT.
127300 3200-EXIT.
127400     EXIT.
127500* HD-2951 - A SPENT AMOUNT OF TEN TIMES BUDGET OR MORE (A BAD
127600* BUDGET CARD, NOT A NORMAL OVERAGE) ONCE OVERFLOWED THE RATIO
127700* AND PERCENT FIELDS AND WROTE A SILENTLY WRONG PERCENT TO THE
127800* REPORT AND THE ALERT FILE.  BOTH COMPUTES NOW CAP AT THE
127900* WIDEST VALUE EACH FIELD CAN HOLD INSTEAD OF TRUNCATING.
128000 3300-COMPUTE-REMAINING-PERCENT.
128100* COMPUTES WS-BR-REMAINING FOR THIS RECORD.
128200     COMPUTE WS-BR-REMAINING = WS-BR-AMOUNT - WS-BR-SPENT.
128300* CHECKS WS-BR-AMOUNT = ZERO.
128400     IF WS-BR-AMOUNT = ZERO
128500* MOVES ZERO TO WS-BR-PERCENT.
128600         MOVE ZERO TO WS-BR-PERCENT
128700     ELSE
128800* COMPUTES WS-BR-RATIO FOR THIS RECORD.
128900         COMPUTE WS-BR-RATIO ROUNDED =
129000             WS-BR-SPENT / WS-BR-AMOUNT
129100             ON SIZE ERROR
129200* MOVES 9999.9999 TO WS-BR-RATIO.
129300                 MOVE 9999.9999 TO WS-BR-RATIO
129400         END-COMPUTE
129500* COMPUTES WS-BR-PERCENT FOR THIS RECORD.
129600         COMPUTE WS-BR-PERCENT ROUNDED = WS-BR-RATIO * 100
129700             ON SIZE ERROR
129800* MOVES 999.99 TO WS-BR-PERCENT.
129900                 MOVE 999.99 TO WS-BR-PERCENT
130000         END-COMPUTE
130100     END-IF.
130200 3300-EXIT.
130300     EXIT.
130400* FOUR-WAY STATUS BAND FOR THE REPORT AND THE OUTPUT MASTER -
130500* SAFE UNDER 50 PCT, MODERATE 50-79, WARNING 80-99, EXCEEDED
130600* AT 100 PCT OR OVER.
130700 3400-CLASSIFY-BUDGET-STATUS.
130800* BRANCHES ON TRUE.
130900     EVALUATE TRUE
131000* CASE - WS-BR-PERCENT >= 100.
131100         WHEN WS-BR-PERCENT >= 100
131200* MOVES 'EXCEEDED ' TO WS-BR-STATUS-WORD.
131300             MOVE 'EXCEEDED ' TO WS-BR-STATUS-WORD
131400* CASE - WS-BR-PERCENT >= 80.
131500         WHEN WS-BR-PERCENT >= 80
131600* MOVES 'WARNING  ' TO WS-BR-STATUS-WORD.
131700             MOVE 'WARNING  ' TO WS-BR-STATUS-WORD
131800* CASE - WS-BR-PERCENT >= 50.
131900         WHEN WS-BR-PERCENT >= 50
132000* MOVES 'MODERATE ' TO WS-BR-STATUS-WORD.
132100             MOVE 'MODERATE ' TO WS-BR-STATUS-WORD
132200* CASE - OTHER.
132300         WHEN OTHER
132400* MOVES 'SAFE     ' TO WS-BR-STATUS-WORD.
132500             MOVE 'SAFE     ' TO WS-BR-STATUS-WORD
132600     END-EVALUATE.
132700 3400-EXIT.
132800     EXIT.
132900* NO BUDGET ROW ON FILE FOR THIS USER/MONTH - ZERO OUT THE
133000* FIGURES RATHER THAN CARRY GARBAGE FORWARD TO THE REPORT.
133100 3450-SET-NO-BUDGET-STATUS.
133200* STATUS-WORD 'NO-BUDGET' IS DELIBERATELY NOT ONE OF THE
133300* FOUR 88-LEVELS ON WS-BR-STATUS-WORD - IT IS TESTED BY
133400* LITERAL COMPARE WHERE IT MATTERS, SINCE NO BUDGET IS NOT
133500* A SPENDING BAND.
133600     MOVE ZERO TO WS-BR-AMOUNT.
133700* MOVES ZERO TO WS-BR-SPENT.
133800     MOVE ZERO TO WS-BR-SPENT.
133900* MOVES ZERO TO WS-BR-REMAINING.
134000     MOVE ZERO TO WS-BR-REMAINING.
134100* MOVES ZERO TO WS-BR-PERCENT.
134200     MOVE ZERO TO WS-BR-PERCENT.
134300* MOVES 'NO-BUDGET' TO WS-BR-STATUS-WORD.
134400     MOVE 'NO-BUDGET' TO WS-BR-STATUS-WORD.
134500 3450-EXIT.
134600     EXIT.
134700* ONE ALERT PER THRESHOLD PER MONTH - THE ALREADY-SENT FLAG
134800* ON THE BUDGET ROW STOPS 80 PCT FROM FIRING EVERY NIGHT ONCE
134900* IT HAS ALREADY CROSSED, SAME FOR 100 PCT.
135000 3500-CHECK-ALERT-THRESHOLDS.
135100* CHECKS WS-BR-PERCENT >= 80.
135200     IF WS-BR-PERCENT >= 80
135300* CHECKS WS-BT-ALERT-80 NOT = 'Y'.
135400         IF WS-BT-ALERT-80 (WS-FOUND-BUDGET-INDEX) NOT = 'Y'
135500* INVOKES 3600-WRITE-ALERT-80 TO CARRY OUT THIS STEP.
135600             PERFORM 3600-WRITE-ALERT-80 THRU 3600-EXIT
135700* MOVES 'Y' TO WS-BT-ALERT-80.
135800             MOVE 'Y' TO WS-BT-ALERT-80 (WS-FOUND-BUDGET-INDEX)
135900         END-IF
136000     END-IF.
136100* CHECKS WS-BR-PERCENT >= 100.
136200     IF WS-BR-PERCENT >= 100
136300* CHECKS WS-BT-ALERT-100 NOT = 'Y'.
136400         IF WS-BT-ALERT-100 (WS-FOUND-BUDGET-INDEX) NOT = 'Y'
136500* INVOKES 3700-WRITE-ALERT-100 TO CARRY OUT THIS STEP.
136600             PERFORM 3700-WRITE-ALERT-100 THRU 3700-EXIT
136700* MOVES 'Y' TO WS-BT-ALERT-100.
136800             MOVE 'Y' TO WS-BT-ALERT-100 (WS-FOUND-BUDGET-INDEX)
136900         END-IF
137000     END-IF.
137100 3500-EXIT.
137200     EXIT.
137300* 80 PCT OVERAGE NOTICE TO THE MAIL ROOM'S ALERT FILE - DELTA
137400* IS THE AMOUNT STILL REMAINING IN THE BUDGET, NOT NEGATIVE.
137500 3600-WRITE-ALERT-80.
137600* MOVES SPACES TO ALERT-NOTICE-RECORD-OUT.
137700     MOVE SPACES TO ALERT-NOTICE-RECORD-OUT.
137800* MOVES WS-CU-USER-ID TO ALT-OUT-USER-ID.
137900     MOVE WS-CU-USER-ID TO ALT-OUT-USER-ID.
138000* MOVES 'ALERT-80  ' TO ALT-OUT-TYPE.
138100     MOVE 'ALERT-80  ' TO ALT-OUT-TYPE.
138200* MOVES WS-PARM-CCYY TO ALT-OUT-YEAR.
138300     MOVE WS-PARM-CCYY TO ALT-OUT-YEAR.
138400* MOVES WS-PARM-MM TO ALT-OUT-MONTH.
138500     MOVE WS-PARM-MM TO ALT-OUT-MONTH.
138600* MOVES WS-BR-PERCENT TO ALT-OUT-PCT.
138700     MOVE WS-BR-PERCENT TO ALT-OUT-PCT.
138800* MOVES WS-BR-AMOUNT TO ALT-OUT-BUDGET.
138900     MOVE WS-BR-AMOUNT TO ALT-OUT-BUDGET.
139000* MOVES WS-BR-SPENT TO ALT-OUT-SPENT.
139100     MOVE WS-BR-SPENT TO ALT-OUT-SPENT.
139200* MOVES WS-BR-REMAINING TO ALT-OUT-DELTA.
139300     MOVE WS-BR-REMAINING TO ALT-OUT-DELTA.
139400* MOVES SPACES TO ALT-OUT-BADGE-TYPE.
139500     MOVE SPACES TO ALT-OUT-BADGE-TYPE.
139600* WRITES THE ALERT-NOTICE-RECORD-OUT RECORD.
139700     WRITE ALERT-NOTICE-RECORD-OUT.
139800* ADDS 1 INTO WS-GT-ALERT-80-COUNT.
139900     ADD 1 TO WS-GT-ALERT-80-COUNT.
140000 3600-EXIT.
140100     EXIT.
140200* 100 PCT OR OVER NOTICE - DELTA HERE IS THE OVER-BUDGET
140300* AMOUNT, SPENT MINUS BUDGET, SO IT READS POSITIVE ON THE
140400* NOTICE EVEN THOUGH REMAINING WOULD BE NEGATIVE.
140500 3700-WRITE-ALERT-100.
140600* MOVES SPACES TO ALERT-NOTICE-RECORD-OUT.
140700     MOVE SPACES TO ALERT-NOTICE-RECORD-OUT.
140800* MOVES WS-CU-USER-ID TO ALT-OUT-USER-ID.
140900     MOVE WS-CU-USER-ID TO ALT-OUT-USER-ID.
141000* MOVES 'ALERT-100 ' TO ALT-OUT-TYPE.
141100     MOVE 'ALERT-100 ' TO ALT-OUT-TYPE.
141200* MOVES WS-PARM-CCYY TO ALT-OUT-YEAR.
141300     MOVE WS-PARM-CCYY TO ALT-OUT-YEAR.
141400* MOVES WS-PARM-MM TO ALT-OUT-MONTH.
141500     MOVE WS-PARM-MM TO ALT-OUT-MONTH.
141600* MOVES WS-BR-PERCENT TO ALT-OUT-PCT.
141700     MOVE WS-BR-PERCENT TO ALT-OUT-PCT.
141800* MOVES WS-BR-AMOUNT TO ALT-OUT-BUDGET.
141900     MOVE WS-BR-AMOUNT TO ALT-OUT-BUDGET.
142000* MOVES WS-BR-SPENT TO ALT-OUT-SPENT.
142100     MOVE WS-BR-SPENT TO ALT-OUT-SPENT.
142200* COMPUTES ALT-OUT-DELTA FOR THIS RECORD.
142300     COMPUTE ALT-OUT-DELTA = WS-BR-SPENT - WS-BR-AMOUNT.
142400* MOVES SPACES TO ALT-OUT-BADGE-TYPE.
142500     MOVE SPACES TO ALT-OUT-BADGE-TYPE.
142600* WRITES THE ALERT-NOTICE-RECORD-OUT RECORD.
142700     WRITE ALERT-NOTICE-RECORD-OUT.
142800* ADDS 1 INTO WS-GT-ALERT-100-COUNT.
142900     ADD 1 TO WS-GT-ALERT-100-COUNT.
143000 3700-EXIT.
143100     EXIT.
143200* WALKS BACKWARD FROM THE CURRENT MONTH COUNTING HOW MANY
143300* CONSECUTIVE MONTHS THIS USER STAYED AT OR UNDER BUDGET -
143400* FEEDS THE CONSIST-SAVER BADGE RULE AT 4200.
143500 3800-COMPUTE-CONSECUTIVE-MONTHS.
143600* MOVES ZERO TO WS-BR-CONSEC-MONTHS.
143700     MOVE ZERO TO WS-BR-CONSEC-MONTHS.
143800* MOVES WS-PARM-CCYY TO WS-WALK-YEAR.
143900     MOVE WS-PARM-CCYY TO WS-WALK-YEAR.
144000* MOVES WS-PARM-MM TO WS-WALK-MONTH.
144100     MOVE WS-PARM-MM TO WS-WALK-MONTH.
144200* MOVES 'Y' TO WS-WALK-CONTINUE-SW.
144300     MOVE 'Y' TO WS-WALK-CONTINUE-SW.
144400* INVOKES 3810-WALK-ONE-MONTH TO CARRY OUT THIS STEP.
144500     PERFORM 3810-WALK-ONE-MONTH THRU 3810-EXIT
144600         UNTIL WS-WALK-CONTINUE-SW NOT = 'Y'.
144700 3800-EXIT.
144800     EXIT.
144900* ONE STEP OF THE WALKBACK - HD-2231 - A MONTH WITH NO
145000* BUDGET ROW AT ALL MUST STOP THE COUNT, NOT BE TREATED AS
145100* WITHIN BUDGET BY DEFAULT.  SAME FOR A MONTH WHERE SPENT
145200* EXCEEDED THE BUDGET.
145300 3810-WALK-ONE-MONTH.
145400* INVOKES 3820-FIND-WALK-BUDGET TO CARRY OUT THIS STEP.
145500     PERFORM 3820-FIND-WALK-BUDGET THRU 3820-EXIT.
145600* CHECKS WS-WALK-FOUND-SW = 'Y'.
145700     IF WS-WALK-FOUND-SW = 'Y'
145800* CHECKS WS-WALK-AMOUNT > ZERO.
145900         IF WS-WALK-AMOUNT > ZERO
146000             AND WS-WALK-SPENT <= WS-WALK-AMOUNT
146100* ADDS 1 INTO WS-BR-CONSEC-MONTHS.
146200             ADD 1 TO WS-BR-CONSEC-MONTHS
146300* INVOKES 3830-STEP-BACK-ONE-MONTH TO CARRY OUT THIS STEP.
146400             PERFORM 3830-STEP-BACK-ONE-MONTH THRU 3830-EXIT
146500         ELSE
146600* MOVES 'N' TO WS-WALK-CONTINUE-SW.
146700             MOVE 'N' TO WS-WALK-CONTINUE-SW
146800         END-IF
146900     ELSE
147000* MOVES 'N' TO WS-WALK-CONTINUE-SW.
147100         MOVE 'N' TO WS-WALK-CONTINUE-SW
147200     END-IF.
147300 3810-EXIT.
147400     EXIT.
147500* LOOKS UP THE BUDGET ROW FOR THE MONTH CURRENTLY BEING
147600* WALKED BACK TO, SAME KEY SHAPE AS 3100 BUT AGAINST
147700* WS-WALK-YEAR/WS-WALK-MONTH INSTEAD OF THE PARM CARD.
147800 3820-FIND-WALK-BUDGET.
147900* MOVES 'N' TO WS-WALK-FOUND-SW.
148000     MOVE 'N' TO WS-WALK-FOUND-SW.
148100* MOVES ZERO TO WS-WALK-AMOUNT.
148200     MOVE ZERO TO WS-WALK-AMOUNT.
148300* MOVES ZERO TO WS-WALK-SPENT.
148400     MOVE ZERO TO WS-WALK-SPENT.
148500* INVOKES 3822-CHECK-ONE-WALK-ROW TO CARRY OUT THIS STEP.
148600     PERFORM 3822-CHECK-ONE-WALK-ROW THRU 3822-EXIT
148700         VARYING WS-BUDGET-INDEX FROM 1 BY 1
148800         UNTIL WS-BUDGET-INDEX > WS-BUDGET-MAX.
148900 3820-EXIT.
149000     EXIT.
149100* MATCHES ONE BUDGET ROW AGAINST THE MONTH BEING WALKED.
149200 3822-CHECK-ONE-WALK-ROW.
149300* SAME FIRST-MATCH-WINS TABLE WALK AS 3110, ONE MONTH BACK -
149400* THE VARYING INDEX DRIVES THIS PARAGRAPH ONE BUDGET ROW AT
149500* A TIME PER ISD CODING STANDARDS FOR TABLE SEARCHES.
149600     IF WS-BT-USER-ID (WS-BUDGET-INDEX) = WS-CU-USER-ID
149700         AND WS-BT-YEAR (WS-BUDGET-INDEX) = WS-WALK-YEAR
149800         AND WS-BT-MONTH (WS-BUDGET-INDEX) = WS-WALK-MONTH
149900* MOVES 'Y' TO WS-WALK-FOUND-SW.
150000         MOVE 'Y' TO WS-WALK-FOUND-SW
150100* MOVES WS-BT-AMOUNT TO WS-WALK-AMOUNT.
150200         MOVE WS-BT-AMOUNT (WS-BUDGET-INDEX) TO WS-WALK-AMOUNT
150300* MOVES WS-BT-SPENT TO WS-WALK-SPENT.
150400         MOVE WS-BT-SPENT (WS-BUDGET-INDEX) TO WS-WALK-SPENT
150500     END-IF.
150600 3822-EXIT.
150700     EXIT.
150800* DECREMENTS THE WALK MONTH, ROLLING THE WALK YEAR BACK ONE
150900* WHEN JANUARY STEPS BACK TO DECEMBER.
151000 3830-STEP-BACK-ONE-MONTH.
151100* NO BOUND ON HOW FAR BACK THIS CAN WALK OTHER THAN RUNNING
151200* OUT OF BUDGET ROWS - A USER ON THE SYSTEM SINCE 1991 COULD
151300* IN THEORY WALK BACK A DECADE OF CONSECUTIVE MONTHS.
151400     IF WS-WALK-MONTH = 1
151500* MOVES 12 TO WS-WALK-MONTH.
151600         MOVE 12 TO WS-WALK-MONTH
151700* SUBTRACTS 1 FROM WS-WALK-YEAR.
151800         SUBTRACT 1 FROM WS-WALK-YEAR
151900     ELSE
152000* SUBTRACTS 1 FROM WS-WALK-MONTH.
152100         SUBTRACT 1 FROM WS-WALK-MONTH
152200     END-IF.
152300 3830-EXIT.
152400     EXIT.
152500* AVERAGE BUDGET AMOUNT AND AVERAGE PERCENT SPENT ACROSS ALL
152600* OF THIS USER'S BUDGET ROWS ON FILE, NOT JUST THE CURRENT
152700* MONTH - USED BY THE REPORT'S AVG BUDGET/AVG PCT LINE AND
152800* BY THE MONTH-PLANNER BADGE COUNT AT 4600.
152900 3900-COMPUTE-BUDGET-AVERAGES.
153000* MOVES ZERO TO WS-AVG-BUDGET-SUM.
153100     MOVE ZERO TO WS-AVG-BUDGET-SUM.
153200* MOVES ZERO TO WS-AVG-PERCENT-SUM.
153300     MOVE ZERO TO WS-AVG-PERCENT-SUM.
153400* MOVES ZERO TO WS-AVG-PERCENT-COUNT.
153500     MOVE ZERO TO WS-AVG-PERCENT-COUNT.
153600* MOVES ZERO TO WS-BR-BUDGET-COUNT.
153700     MOVE ZERO TO WS-BR-BUDGET-COUNT.
153800* INVOKES 3910-ACCUMULATE-ONE-BUDGET TO CARRY OUT THIS STEP.
153900     PERFORM 3910-ACCUMULATE-ONE-BUDGET THRU 3910-EXIT
154000         VARYING WS-BUDGET-INDEX FROM 1 BY 1
154100         UNTIL WS-BUDGET-INDEX > WS-BUDGET-MAX.
154200* CHECKS WS-AVG-PERCENT-COUNT > ZERO.
154300     IF WS-AVG-PERCENT-COUNT > ZERO
154400* COMPUTES WS-BR-AVG-BUDGET FOR THIS RECORD.
154500         COMPUTE WS-BR-AVG-BUDGET ROUNDED =
154600             WS-AVG-BUDGET-SUM / WS-AVG-PERCENT-COUNT
154700* COMPUTES WS-BR-AVG-PERCENT FOR THIS RECORD.
154800         COMPUTE WS-BR-AVG-PERCENT ROUNDED =
154900             WS-AVG-PERCENT-SUM / WS-AVG-PERCENT-COUNT
155000     ELSE
155100* MOVES ZERO TO WS-BR-AVG-BUDGET.
155200         MOVE ZERO TO WS-BR-AVG-BUDGET
155300* MOVES ZERO TO WS-BR-AVG-PERCENT.
155400         MOVE ZERO TO WS-BR-AVG-PERCENT
155500     END-IF.
155600 3900-EXIT.
155700     EXIT.
155800* HD-2504 - A ZERO-AMOUNT BUDGET ROW USED TO BE OMITTED FROM
155900* BOTH THE COUNT AND THE PERCENT DENOMINATOR, WHICH THREW
156000* THE AVERAGE OFF FOR A USER WITH ANY ZERO-AMOUNT MONTHS.
156100* THE ROW COUNT NOW INCLUDES EVERY BUDGET ROW FOR THIS USER;
156200* ONLY THE PERCENT AVERAGE STILL SKIPS A ZERO AMOUNT, SINCE
156300* SPENT OVER ZERO BUDGET HAS NO MEANINGFUL PERCENT.
156400 3910-ACCUMULATE-ONE-BUDGET.
156500* CHECKS WS-BT-USER-ID = WS-CU-USER-ID.
156600     IF WS-BT-USER-ID (WS-BUDGET-INDEX) = WS-CU-USER-ID
156700* ADDS 1 INTO WS-BR-BUDGET-COUNT.
156800         ADD 1 TO WS-BR-BUDGET-COUNT
156900     END-IF.
157000* CHECKS WS-BT-USER-ID = WS-CU-USER-ID.
157100     IF WS-BT-USER-ID (WS-BUDGET-INDEX) = WS-CU-USER-ID
157200         AND WS-BT-AMOUNT (WS-BUDGET-INDEX) > ZERO
157300* ADDS WS-BT-AMOUNT INTO WS-AVG-BUDGET-SUM.
157400         ADD WS-BT-AMOUNT (WS-BUDGET-INDEX) TO WS-AVG-BUDGET-SUM
157500* COMPUTES WS-ONE-PCT FOR THIS RECORD.
157600         COMPUTE WS-ONE-PCT ROUNDED =
157700             WS-BT-SPENT (WS-BUDGET-INDEX) /
157800             WS-BT-AMOUNT (WS-BUDGET-INDEX) * 100
157900* ADDS WS-ONE-PCT INTO WS-AVG-PERCENT-SUM.
158000         ADD WS-ONE-PCT TO WS-AVG-PERCENT-SUM
158100* ADDS 1 INTO WS-AVG-PERCENT-COUNT.
158200         ADD 1 TO WS-AVG-PERCENT-COUNT
158300     END-IF.
158400 3910-EXIT.
158500     EXIT.
158600****************************************************************
158700* BADGE RATING ENGINE - EIGHT GAMIFICATION RULES, EACH GATED
158800* BY WHETHER THE USER ALREADY HOLDS THE BADGE.  NEW AWARDS ARE
158900* APPENDED TO THE IN-MEMORY BADGE TABLE AND FLAGGED AS NEW FOR
159000* THE SUMMARY REPORT.
159100****************************************************************
159200* RUNS ALL EIGHT BADGE RULES FOR THIS USER'S CONTROL-BREAK
159300* GROUP, IN THE ORDER THE GAMIFICATION SPEC SHEET LISTS THEM.
159400* EACH RULE PARAGRAPH GATES ITSELF ON WS-BADGE-ALREADY-HELD
159500* BEFORE AWARDING - A USER NEVER EARNS THE SAME BADGE TWICE.
159600 4000-RATE-BADGES.
159700* INVOKES 4100-RATE-BUDGET-HERO TO CARRY OUT THIS STEP.
159800     PERFORM 4100-RATE-BUDGET-HERO THRU 4100-EXIT.
159900* INVOKES 4200-RATE-CONSIST-SAVER TO CARRY OUT THIS STEP.
160000     PERFORM 4200-RATE-CONSIST-SAVER THRU 4200-EXIT.
160100* INVOKES 4300-RATE-STREAK-MAINT TO CARRY OUT THIS STEP.
160200     PERFORM 4300-RATE-STREAK-MAINT THRU 4300-EXIT.
160300* INVOKES 4400-RATE-EXP-TRACKER TO CARRY OUT THIS STEP.
160400     PERFORM 4400-RATE-EXP-TRACKER THRU 4400-EXIT.
160500* INVOKES 4500-RATE-CAT-MASTER TO CARRY OUT THIS STEP.
160600     PERFORM 4500-RATE-CAT-MASTER THRU 4500-EXIT.
160700* INVOKES 4600-RATE-MONTH-PLANNER TO CARRY OUT THIS STEP.
160800     PERFORM 4600-RATE-MONTH-PLANNER THRU 4600-EXIT.
160900* INVOKES 4700-RATE-SAVINGS-CHAMP TO CARRY OUT THIS STEP.
161000     PERFORM 4700-RATE-SAVINGS-CHAMP THRU 4700-EXIT.
161100* INVOKES 4800-RATE-EARLY-BIRD TO CARRY OUT THIS STEP.
161200     PERFORM 4800-RATE-EARLY-BIRD THRU 4800-EXIT.
161300 4000-EXIT.
161400     EXIT.
161500* UNDER 80 PCT OF BUDGET SPENT THIS MONTH, BUDGET ON FILE -
161600* 100 POINTS.
161700 4100-RATE-BUDGET-HERO.
161800* PERCENT MUST BE GREATER THAN ZERO - A USER WHO SPENT
161900* NOTHING THIS MONTH HASN'T DEMONSTRATED BUDGET DISCIPLINE,
162000* JUST AN EMPTY MONTH, SO BUDGET-HERO DOES NOT AWARD.
162100     IF WS-BR-BUDGET-FOUND
162200         AND WS-BR-PERCENT > ZERO
162300         AND WS-BR-PERCENT < 80
162400* MOVES 'BUDGET-HERO   ' TO WS-BADGE-TYPE-CHECK.
162500         MOVE 'BUDGET-HERO   ' TO WS-BADGE-TYPE-CHECK
162600* INVOKES 8200-CHECK-BADGE-HELD TO CARRY OUT THIS STEP.
162700         PERFORM 8200-CHECK-BADGE-HELD THRU 8200-EXIT
162800* CHECKS NOT WS-BADGE-ALREADY-HELD.
162900         IF NOT WS-BADGE-ALREADY-HELD
163000* MOVES 100 TO WS-BADGE-POINTS-CHECK.
163100             MOVE 100 TO WS-BADGE-POINTS-CHECK
163200* INVOKES 8300-AWARD-BADGE TO CARRY OUT THIS STEP.
163300             PERFORM 8300-AWARD-BADGE THRU 8300-EXIT
163400         END-IF
163500     END-IF.
163600 4100-EXIT.
163700     EXIT.
163800* THREE OR MORE CONSECUTIVE MONTHS AT OR UNDER BUDGET, PER
163900* THE WALKBACK AT 3800 - 200 POINTS.
164000 4200-RATE-CONSIST-SAVER.
164100* CHECKS WS-BR-CONSEC-MONTHS >= 3.
164200     IF WS-BR-CONSEC-MONTHS >= 3
164300* MOVES 'CONSIST-SAVER ' TO WS-BADGE-TYPE-CHECK.
164400         MOVE 'CONSIST-SAVER ' TO WS-BADGE-TYPE-CHECK
164500* INVOKES 8200-CHECK-BADGE-HELD TO CARRY OUT THIS STEP.
164600         PERFORM 8200-CHECK-BADGE-HELD THRU 8200-EXIT
164700* CHECKS NOT WS-BADGE-ALREADY-HELD.
164800         IF NOT WS-BADGE-ALREADY-HELD
164900* MOVES 200 TO WS-BADGE-POINTS-CHECK.
165000             MOVE 200 TO WS-BADGE-POINTS-CHECK
165100* INVOKES 8300-AWARD-BADGE TO CARRY OUT THIS STEP.
165200             PERFORM 8300-AWARD-BADGE THRU 8300-EXIT
165300         END-IF
165400     END-IF.
165500 4200-EXIT.
165600     EXIT.
165700* AN EXPENSE LOGGED ON EVERY ONE OF THE TRAILING SEVEN DAYS -
165800* 75 POINTS.
165900 4300-RATE-STREAK-MAINT.
166000* CHECKS WS-CU-STREAK-MET.
166100     IF WS-CU-STREAK-MET
166200* MOVES 'STREAK-MAINT  ' TO WS-BADGE-TYPE-CHECK.
166300         MOVE 'STREAK-MAINT  ' TO WS-BADGE-TYPE-CHECK
166400* INVOKES 8200-CHECK-BADGE-HELD TO CARRY OUT THIS STEP.
166500         PERFORM 8200-CHECK-BADGE-HELD THRU 8200-EXIT
166600* CHECKS NOT WS-BADGE-ALREADY-HELD.
166700         IF NOT WS-BADGE-ALREADY-HELD
166800* MOVES 75 TO WS-BADGE-POINTS-CHECK.
166900             MOVE 75 TO WS-BADGE-POINTS-CHECK
167000* INVOKES 8300-AWARD-BADGE TO CARRY OUT THIS STEP.
167100             PERFORM 8300-AWARD-BADGE THRU 8300-EXIT
167200         END-IF
167300     END-IF.
167400 4300-EXIT.
167500     EXIT.
167600* FIFTY OR MORE LIFETIME EXPENSE RECORDS - 50 POINTS.
167700 4400-RATE-EXP-TRACKER.
167800* COUNTS LIFETIME EXPENSES REGARDLESS OF WHETHER THEY WERE
167900* VALID FOR BUDGET PURPOSES - EVERY ACCEPTED EXPENSE ADDS TO
168000* WS-CU-LIFETIME-COUNT AT 2230.
168100     IF WS-CU-LIFETIME-COUNT >= 50
168200* MOVES 'EXP-TRACKER   ' TO WS-BADGE-TYPE-CHECK.
168300         MOVE 'EXP-TRACKER   ' TO WS-BADGE-TYPE-CHECK
168400* INVOKES 8200-CHECK-BADGE-HELD TO CARRY OUT THIS STEP.
168500         PERFORM 8200-CHECK-BADGE-HELD THRU 8200-EXIT
168600* CHECKS NOT WS-BADGE-ALREADY-HELD.
168700         IF NOT WS-BADGE-ALREADY-HELD
168800* MOVES 50 TO WS-BADGE-POINTS-CHECK.
168900             MOVE 50 TO WS-BADGE-POINTS-CHECK
169000* INVOKES 8300-AWARD-BADGE TO CARRY OUT THIS STEP.
169100             PERFORM 8300-AWARD-BADGE THRU 8300-EXIT
169200         END-IF
169300     END-IF.
169400 4400-EXIT.
169500     EXIT.
169600* AT LEAST ONE LIFETIME EXPENSE IN EVERY ONE OF THE TWELVE
169700* CATEGORIES - 80 POINTS.
169800 4500-RATE-CAT-MASTER.
169900* CHECKS WS-CU-CATEGORY-MASTER.
170000     IF WS-CU-CATEGORY-MASTER
170100* MOVES 'CAT-MASTER    ' TO WS-BADGE-TYPE-CHECK.
170200         MOVE 'CAT-MASTER    ' TO WS-BADGE-TYPE-CHECK
170300* INVOKES 8200-CHECK-BADGE-HELD TO CARRY OUT THIS STEP.
170400         PERFORM 8200-CHECK-BADGE-HELD THRU 8200-EXIT
170500* CHECKS NOT WS-BADGE-ALREADY-HELD.
170600         IF NOT WS-BADGE-ALREADY-HELD
170700* MOVES 80 TO WS-BADGE-POINTS-CHECK.
170800             MOVE 80 TO WS-BADGE-POINTS-CHECK
170900* INVOKES 8300-AWARD-BADGE TO CARRY OUT THIS STEP.
171000             PERFORM 8300-AWARD-BADGE THRU 8300-EXIT
171100         END-IF
171200     END-IF.
171300 4500-EXIT.
171400     EXIT.
171500* SIX OR MORE BUDGET ROWS ON FILE FOR THIS USER, ANY MONTH,
171600* ANY AMOUNT - 120 POINTS.
171700 4600-RATE-MONTH-PLANNER.
171800* CHECKS WS-BR-BUDGET-COUNT >= 6.
171900     IF WS-BR-BUDGET-COUNT >= 6
172000* MOVES 'MONTH-PLANNER ' TO WS-BADGE-TYPE-CHECK.
172100         MOVE 'MONTH-PLANNER ' TO WS-BADGE-TYPE-CHECK
172200* INVOKES 8200-CHECK-BADGE-HELD TO CARRY OUT THIS STEP.
172300         PERFORM 8200-CHECK-BADGE-HELD THRU 8200-EXIT
172400* CHECKS NOT WS-BADGE-ALREADY-HELD.
172500         IF NOT WS-BADGE-ALREADY-HELD
172600* MOVES 120 TO WS-BADGE-POINTS-CHECK.
172700             MOVE 120 TO WS-BADGE-POINTS-CHECK
172800* INVOKES 8300-AWARD-BADGE TO CARRY OUT THIS STEP.
172900             PERFORM 8300-AWARD-BADGE THRU 8300-EXIT
173000         END-IF
173100     END-IF.
173200 4600-EXIT.
173300     EXIT.
173400* AT OR UNDER 50 PCT OF BUDGET SPENT THIS MONTH, BUDGET ON
173500* FILE - 300 POINTS, THE RICHEST OF THE EIGHT BADGES.
173600 4700-RATE-SAVINGS-CHAMP.
173700* CHECKS WS-BR-BUDGET-FOUND.
173800     IF WS-BR-BUDGET-FOUND
173900         AND WS-BR-PERCENT > ZERO
174000         AND WS-BR-PERCENT <= 50
174100* MOVES 'SAVINGS-CHAMP ' TO WS-BADGE-TYPE-CHECK.
174200         MOVE 'SAVINGS-CHAMP ' TO WS-BADGE-TYPE-CHECK
174300* INVOKES 8200-CHECK-BADGE-HELD TO CARRY OUT THIS STEP.
174400         PERFORM 8200-CHECK-BADGE-HELD THRU 8200-EXIT
174500* CHECKS NOT WS-BADGE-ALREADY-HELD.
174600         IF NOT WS-BADGE-ALREADY-HELD
174700* MOVES 300 TO WS-BADGE-POINTS-CHECK.
174800             MOVE 300 TO WS-BADGE-POINTS-CHECK
174900* INVOKES 8300-AWARD-BADGE TO CARRY OUT THIS STEP.
175000             PERFORM 8300-AWARD-BADGE THRU 8300-EXIT
175100         END-IF
175200     END-IF.
175300 4700-EXIT.
175400     EXIT.
175500* USER REGISTERED WITHIN 7 DAYS BEFORE THE PROCESSING DATE
175600* AND HAS AT LEAST ONE LIFETIME EXPENSE ALREADY LOGGED - 25
175700* POINTS.  USER-CREATED DATE RUNS THROUGH THE SAME JULIAN
175800* DAY ROUTINE AS THE STREAK CHECK AT 2230.
175900 4800-RATE-EARLY-BIRD.
176000* MOVES WS-CU-CREATED-CCYY TO WS-DW-CCYY.
176100     MOVE WS-CU-CREATED-CCYY TO WS-DW-CCYY.
176200* MOVES WS-CU-CREATED-MM TO WS-DW-MM.
176300     MOVE WS-CU-CREATED-MM TO WS-DW-MM.
176400* MOVES WS-CU-CREATED-DD TO WS-DW-DD.
176500     MOVE WS-CU-CREATED-DD TO WS-DW-DD.
176600* INVOKES 8100-COMPUTE-JULIAN-DAY TO CARRY OUT THIS STEP.
176700     PERFORM 8100-COMPUTE-JULIAN-DAY THRU 8100-EXIT.
176800* COMPUTES WS-STREAK-OFFSET FOR THIS RECORD.
176900     COMPUTE WS-STREAK-OFFSET = WS-PARM-JDN - WS-DW-JDN.
177000* CHECKS THE OFFSET FALLS WITHIN THE WEEK WINDOW.
177100     IF WS-STREAK-OFFSET >= 0 AND WS-STREAK-OFFSET <= 7
177200         AND WS-CU-LIFETIME-COUNT > ZERO
177300* MOVES 'EARLY-BIRD    ' TO WS-BADGE-TYPE-CHECK.
177400         MOVE 'EARLY-BIRD    ' TO WS-BADGE-TYPE-CHECK
177500* INVOKES 8200-CHECK-BADGE-HELD TO CARRY OUT THIS STEP.
177600         PERFORM 8200-CHECK-BADGE-HELD THRU 8200-EXIT
177700* CHECKS NOT WS-BADGE-ALREADY-HELD.
177800         IF NOT WS-BADGE-ALREADY-HELD
177900* MOVES 25 TO WS-BADGE-POINTS-CHECK.
178000             MOVE 25 TO WS-BADGE-POINTS-CHECK
178100* INVOKES 8300-AWARD-BADGE TO CARRY OUT THIS STEP.
178200             PERFORM 8300-AWARD-BADGE THRU 8300-EXIT
178300         END-IF
178400     END-IF.
178500 4800-EXIT.
178600     EXIT.
178700* ONE ALERT-FILE RECORD PER NEW BADGE, TYPE 'BADGE', FOR THE
178800* MAIL ROOM TO NOTIFY THE USER.  THE DOLLAR/PERCENT FIELDS
178900* ARE MEANINGLESS ON A BADGE NOTICE AND ARE ZEROED OUT.
179000 4900-WRITE-BADGE-ALERT.
179100* MOVES SPACES TO ALERT-NOTICE-RECORD-OUT.
179200     MOVE SPACES TO ALERT-NOTICE-RECORD-OUT.
179300* MOVES WS-CU-USER-ID TO ALT-OUT-USER-ID.
179400     MOVE WS-CU-USER-ID TO ALT-OUT-USER-ID.
179500* MOVES 'BADGE     ' TO ALT-OUT-TYPE.
179600     MOVE 'BADGE     ' TO ALT-OUT-TYPE.
179700* MOVES WS-PARM-CCYY TO ALT-OUT-YEAR.
179800     MOVE WS-PARM-CCYY TO ALT-OUT-YEAR.
179900* MOVES WS-PARM-MM TO ALT-OUT-MONTH.
180000     MOVE WS-PARM-MM TO ALT-OUT-MONTH.
180100* MOVES ZERO TO ALT-OUT-PCT.
180200     MOVE ZERO TO ALT-OUT-PCT.
180300* MOVES ZERO TO ALT-OUT-BUDGET.
180400     MOVE ZERO TO ALT-OUT-BUDGET.
180500* MOVES ZERO TO ALT-OUT-SPENT.
180600     MOVE ZERO TO ALT-OUT-SPENT.
180700* MOVES ZERO TO ALT-OUT-DELTA.
180800     MOVE ZERO TO ALT-OUT-DELTA.
180900* MOVES WS-BADGE-TYPE-CHECK TO ALT-OUT-BADGE-TYPE.
181000     MOVE WS-BADGE-TYPE-CHECK TO ALT-OUT-BADGE-TYPE.
181100* WRITES THE ALERT-NOTICE-RECORD-OUT RECORD.
181200     WRITE ALERT-NOTICE-RECORD-OUT.
181300* ADDS 1 INTO WS-GT-ALERT-BADGE-COUNT.
181400     ADD 1 TO WS-GT-ALERT-BADGE-COUNT.
181500 4900-EXIT.
181600     EXIT.
181700****************************************************************
181800* USER STATISTICS BUILDER - ACTIVE BADGE POINT TOTAL AND
181900* GAMIFICATION LEVEL, FOR THE SUMMARY REPORT'S BADGE LINE.
182000****************************************************************
182100* TOTALS UP ACTIVE BADGE POINTS ACROSS THE WHOLE BADGE TABLE
182200* FOR THIS USER, THEN CLASSIFIES THE GAMIFICATION LEVEL FOR
182300* THE REPORT'S BADGE LINE.
182400 5000-BUILD-USER-STATISTICS.
182500* MOVES ZERO TO WS-BDR-ACTIVE-COUNT.
182600     MOVE ZERO TO WS-BDR-ACTIVE-COUNT.
182700* MOVES ZERO TO WS-BDR-TOTAL-POINTS.
182800     MOVE ZERO TO WS-BDR-TOTAL-POINTS.
182900* INVOKES 5010-SUM-ACTIVE-BADGE-POINTS TO CARRY OUT THIS STEP.
183000     PERFORM 5010-SUM-ACTIVE-BADGE-POINTS THRU 5010-EXIT
183100         VARYING WS-BADGE-INDEX FROM 1 BY 1
183200         UNTIL WS-BADGE-INDEX > WS-BADGE-MAX.
183300* INVOKES 5020-CLASSIFY-USER-LEVEL TO CARRY OUT THIS STEP.
183400     PERFORM 5020-CLASSIFY-USER-LEVEL THRU 5020-EXIT.
183500 5000-EXIT.
183600     EXIT.
183700* ONLY ACTIVE BADGES COUNT TOWARD THE POINT TOTAL - A BADGE
183800* CAN BE DEACTIVATED WITHOUT BEING DELETED FROM THE MASTER.
183900 5010-SUM-ACTIVE-BADGE-POINTS.
184000* RUNS OVER THE FULL TABLE INCLUDING ANY BADGE AWARDED TO
184100* THIS USER JUST NOW AT 8300 - THE NEW ROW IS APPENDED BEFORE
184200* 5000 IS EVER PERFORMED FOR THIS CONTROL-BREAK GROUP.
184300     IF WS-BG-USER-ID (WS-BADGE-INDEX) = WS-CU-USER-ID
184400         AND WS-BG-ACTIVE (WS-BADGE-INDEX) = 'Y'
184500* ADDS 1 INTO WS-BDR-ACTIVE-COUNT.
184600         ADD 1 TO WS-BDR-ACTIVE-COUNT
184700* ADDS WS-BG-POINTS INTO WS-BDR-TOTAL-POINTS.
184800         ADD WS-BG-POINTS (WS-BADGE-INDEX) TO WS-BDR-TOTAL-POINTS
184900     END-IF.
185000 5010-EXIT.
185100     EXIT.
185200* SIX-WAY GAMIFICATION LEVEL BAND OFF THE TOTAL ACTIVE
185300* POINTS - BEGINNER THROUGH DIAMOND.  HD-2933 - THIS BAND IS
185400* ONLY AS GOOD AS THE POINT VALUES FED INTO IT AT 4100-4800.
185500 5020-CLASSIFY-USER-LEVEL.
185600* BRANCHES ON TRUE.
185700     EVALUATE TRUE
185800* CASE - WS-BDR-TOTAL-POINTS >= 1000.
185900         WHEN WS-BDR-TOTAL-POINTS >= 1000
186000* MOVES 'DIAMOND ' TO WS-BDR-LEVEL-WORD.
186100             MOVE 'DIAMOND ' TO WS-BDR-LEVEL-WORD
186200* CASE - WS-BDR-TOTAL-POINTS >= 500.
186300         WHEN WS-BDR-TOTAL-POINTS >= 500
186400* MOVES 'PLATINUM' TO WS-BDR-LEVEL-WORD.
186500             MOVE 'PLATINUM' TO WS-BDR-LEVEL-WORD
186600* CASE - WS-BDR-TOTAL-POINTS >= 250.
186700         WHEN WS-BDR-TOTAL-POINTS >= 250
186800* MOVES 'GOLD    ' TO WS-BDR-LEVEL-WORD.
186900             MOVE 'GOLD    ' TO WS-BDR-LEVEL-WORD
187000* CASE - WS-BDR-TOTAL-POINTS >= 100.
187100         WHEN WS-BDR-TOTAL-POINTS >= 100
187200* MOVES 'SILVER  ' TO WS-BDR-LEVEL-WORD.
187300             MOVE 'SILVER  ' TO WS-BDR-LEVEL-WORD
187400* CASE - WS-BDR-TOTAL-POINTS >= 50.
187500         WHEN WS-BDR-TOTAL-POINTS >= 50
187600* MOVES 'BRONZE  ' TO WS-BDR-LEVEL-WORD.
187700             MOVE 'BRONZE  ' TO WS-BDR-LEVEL-WORD
187800* CASE - OTHER.
187900         WHEN OTHER
188000* MOVES 'BEGINNER' TO WS-BDR-LEVEL-WORD.
188100             MOVE 'BEGINNER' TO WS-BDR-LEVEL-WORD
188200     END-EVALUATE.
188300 5020-EXIT.
188400     EXIT.
188500****************************************************************
188600* REPORT BUILDER - ONE BLOCK PER USER, THEN THE GRAND TOTALS.
188700* LINES ARE BUILT WITH STRING INTO A GENERIC WORK AREA AND
188800* WRITTEN THROUGH THE PRINT FD.
188900****************************************************************
189000* ONE REPORT BLOCK PER USER - HEADING, MONTH TOTALS, BUDGET
189100* STATUS, PER-CATEGORY DETAIL, BADGE COUNT, THEN ANY BADGES
189200* NEWLY AWARDED THIS RUN.
189300 6000-PRINT-USER-SUMMARY.
189400* INVOKES 6010-PRINT-HEADING-LINE TO CARRY OUT THIS STEP.
189500     PERFORM 6010-PRINT-HEADING-LINE THRU 6010-EXIT.
189600* INVOKES 6020-PRINT-MONTH-LINE TO CARRY OUT THIS STEP.
189700     PERFORM 6020-PRINT-MONTH-LINE THRU 6020-EXIT.
189800* INVOKES 6030-PRINT-BUDGET-LINE TO CARRY OUT THIS STEP.
189900     PERFORM 6030-PRINT-BUDGET-LINE THRU 6030-EXIT.
190000* INVOKES 6040-PRINT-CATEGORY-LINES TO CARRY OUT THIS STEP.
190100     PERFORM 6040-PRINT-CATEGORY-LINES THRU 6040-EXIT.
190200* INVOKES 6050-PRINT-BADGE-LINE TO CARRY OUT THIS STEP.
190300     PERFORM 6050-PRINT-BADGE-LINE THRU 6050-EXIT.
190400* INVOKES 6060-PRINT-NEW-BADGE-LINES TO CARRY OUT THIS STEP.
190500     PERFORM 6060-PRINT-NEW-BADGE-LINES THRU 6060-EXIT.
190600 6000-EXIT.
190700     EXIT.
190800* USER-ID AND FULL NAME OFF THE MASTER TABLE ROW LOADED
190900* BACK AT 2050.
191000 6010-PRINT-HEADING-LINE.
191100* MOVES WS-CU-USER-ID TO WS-EDIT-USER-ID.
191200     MOVE WS-CU-USER-ID TO WS-EDIT-USER-ID.
191300* MOVES SPACES TO WS-PL-TEXT.
191400     MOVE SPACES TO WS-PL-TEXT.
191500* BUILDS UP THE PRINT LINE A PIECE AT A TIME.
191600     STRING 'USER ' DELIMITED BY SIZE
191700             WS-EDIT-USER-ID DELIMITED BY SIZE
191800             '  ' DELIMITED BY SIZE
191900             WS-CU-FULL-NAME DELIMITED BY SIZE
192000         INTO WS-PL-TEXT
192100     END-STRING.
192200* WRITES THE SUMMARY-PRINT-RECORD-OUT RECORD.
192300     WRITE SUMMARY-PRINT-RECORD-OUT FROM WS-PL-TEXT.
192400 6010-EXIT.
192500     EXIT.
192600* MONTH TOTAL, EXPENSE COUNT, AVERAGE DAILY SPEND, AND THE
192700* TOP SPENDING CATEGORY FOUND AT 2910.
192800 6020-PRINT-MONTH-LINE.
192900* MOVES WS-CU-MONTH-TOTAL TO WS-EDIT-AMOUNT.
193000     MOVE WS-CU-MONTH-TOTAL TO WS-EDIT-AMOUNT.
193100* MOVES WS-CU-MONTH-COUNT TO WS-EDIT-COUNT.
193200     MOVE WS-CU-MONTH-COUNT TO WS-EDIT-COUNT.
193300* MOVES WS-CU-AVG-DAILY-SPEND TO WS-EDIT-AMOUNT2.
193400     MOVE WS-CU-AVG-DAILY-SPEND TO WS-EDIT-AMOUNT2.
193500* MOVES SPACES TO WS-PL-TEXT.
193600     MOVE SPACES TO WS-PL-TEXT.
193700* BUILDS UP THE PRINT LINE A PIECE AT A TIME.
193800     STRING '  MONTH TOTAL ' DELIMITED BY SIZE
193900             WS-EDIT-AMOUNT DELIMITED BY SIZE
194000             '  EXPENSES ' DELIMITED BY SIZE
194100             WS-EDIT-COUNT DELIMITED BY SIZE
194200             '  AVG/DAY ' DELIMITED BY SIZE
194300             WS-EDIT-AMOUNT2 DELIMITED BY SIZE
194400             '  TOP CAT ' DELIMITED BY SIZE
194500             WS-CU-TOP-CAT-CODE DELIMITED BY SIZE
194600         INTO WS-PL-TEXT
194700     END-STRING.
194800* WRITES THE SUMMARY-PRINT-RECORD-OUT RECORD.
194900     WRITE SUMMARY-PRINT-RECORD-OUT FROM WS-PL-TEXT.
195000 6020-EXIT.
195100     EXIT.
195200* CURRENT MONTH'S BUDGET/SPENT/PCT/STATUS/CONSECUTIVE-MONTHS,
195300* OR THE NO-BUDGET MESSAGE IF THIS USER HAS NO BUDGET ROW ON
195400* FILE FOR THE PROCESSING MONTH, FOLLOWED BY THE ALL-MONTHS
195500* AVERAGE LINE FROM 3900.
195600 6030-PRINT-BUDGET-LINE.
195700* MOVES SPACES TO WS-PL-TEXT.
195800     MOVE SPACES TO WS-PL-TEXT.
195900* CHECKS WS-BR-BUDGET-FOUND.
196000     IF WS-BR-BUDGET-FOUND
196100* MOVES WS-BR-AMOUNT TO WS-EDIT-AMOUNT.
196200         MOVE WS-BR-AMOUNT TO WS-EDIT-AMOUNT
196300* MOVES WS-BR-SPENT TO WS-EDIT-AMOUNT2.
196400         MOVE WS-BR-SPENT TO WS-EDIT-AMOUNT2
196500* MOVES WS-BR-REMAINING TO WS-EDIT-AMOUNT3.
196600         MOVE WS-BR-REMAINING TO WS-EDIT-AMOUNT3
196700* MOVES WS-BR-PERCENT TO WS-EDIT-PERCENT.
196800         MOVE WS-BR-PERCENT TO WS-EDIT-PERCENT
196900* MOVES WS-BR-CONSEC-MONTHS TO WS-EDIT-COUNT.
197000         MOVE WS-BR-CONSEC-MONTHS TO WS-EDIT-COUNT
197100* BUILDS UP THE PRINT LINE A PIECE AT A TIME.
197200         STRING '  BUDGET ' DELIMITED BY SIZE
197300                 WS-EDIT-AMOUNT DELIMITED BY SIZE
197400                 '  SPENT ' DELIMITED BY SIZE
197500                 WS-EDIT-AMOUNT2 DELIMITED BY SIZE
197600                 '  REMAINING ' DELIMITED BY SIZE
197700                 WS-EDIT-AMOUNT3 DELIMITED BY SIZE
197800                 '  PCT ' DELIMITED BY SIZE
197900                 WS-EDIT-PERCENT DELIMITED BY SIZE
198000                 '  STATUS ' DELIMITED BY SIZE
198100                 WS-BR-STATUS-WORD DELIMITED BY SIZE
198200                 '  CONSEC-MO ' DELIMITED BY SIZE
198300                 WS-EDIT-COUNT DELIMITED BY SIZE
198400             INTO WS-PL-TEXT
198500         END-STRING
198600     ELSE
198700* BUILDS UP THE PRINT LINE A PIECE AT A TIME.
198800         STRING '  NO BUDGET ON FILE FOR THIS PERIOD - STATUS '
198900                 DELIMITED BY SIZE
199000                 WS-BR-STATUS-WORD DELIMITED BY SIZE
199100             INTO WS-PL-TEXT
199200         END-STRING
199300     END-IF.
199400* WRITES THE SUMMARY-PRINT-RECORD-OUT RECORD.
199500     WRITE SUMMARY-PRINT-RECORD-OUT FROM WS-PL-TEXT.
199600* MOVES WS-BR-AVG-BUDGET TO WS-EDIT-AMOUNT.
199700     MOVE WS-BR-AVG-BUDGET TO WS-EDIT-AMOUNT.
199800* MOVES WS-BR-AVG-PERCENT TO WS-EDIT-PERCENT.
199900     MOVE WS-BR-AVG-PERCENT TO WS-EDIT-PERCENT.
200000* MOVES SPACES TO WS-PL-TEXT.
200100     MOVE SPACES TO WS-PL-TEXT.
200200* BUILDS UP THE PRINT LINE A PIECE AT A TIME.
200300     STRING '  AVG BUDGET ' DELIMITED BY SIZE
200400             WS-EDIT-AMOUNT DELIMITED BY SIZE
200500             '  AVG PCT ' DELIMITED BY SIZE
200600             WS-EDIT-PERCENT DELIMITED BY SIZE
200700         INTO WS-PL-TEXT
200800     END-STRING.
200900* WRITES THE SUMMARY-PRINT-RECORD-OUT RECORD.
201000     WRITE SUMMARY-PRINT-RECORD-OUT FROM WS-PL-TEXT.
201100 6030-EXIT.
201200     EXIT.
201300* ONE DETAIL LINE PER CATEGORY WITH ANY ACTIVITY THIS MONTH -
201400* CATEGORIES WITH ZERO EXPENSES ARE SKIPPED, NOT PRINTED
201500* WITH A ZERO AMOUNT.
201600 6040-PRINT-CATEGORY-LINES.
201700* INVOKES 6042-PRINT-ONE-CATEGORY TO CARRY OUT THIS STEP.
201800     PERFORM 6042-PRINT-ONE-CATEGORY THRU 6042-EXIT
201900         VARYING WS-CAT-INDEX FROM 1 BY 1
202000         UNTIL WS-CAT-INDEX > 12.
202100 6040-EXIT.
202200     EXIT.
202300* SKIPS A CATEGORY ROW WITH NO EXPENSES POSTED THIS MONTH.
202400 6042-PRINT-ONE-CATEGORY.
202500* KEEPS THE REPORT SHORT FOR A LIGHT MONTH - A USER WHO ONLY
202600* SPENT IN TWO CATEGORIES GETS TWO CATEGORY LINES, NOT
202700* TWELVE.
202800     IF WS-CAT-MONTH-COUNT (WS-CAT-INDEX) > ZERO
202900* MOVES WS-CAT-MONTH-AMOUNT TO WS-EDIT-AMOUNT.
203000         MOVE WS-CAT-MONTH-AMOUNT (WS-CAT-INDEX) TO WS-EDIT-AMOUNT
203100* MOVES WS-CAT-MONTH-COUNT TO WS-EDIT-COUNT.
203200         MOVE WS-CAT-MONTH-COUNT (WS-CAT-INDEX) TO WS-EDIT-COUNT
203300* MOVES SPACES TO WS-PL-TEXT.
203400         MOVE SPACES TO WS-PL-TEXT
203500* BUILDS UP THE PRINT LINE A PIECE AT A TIME.
203600         STRING '    CATEGORY ' DELIMITED BY SIZE
203700                 WS-CAT-CODE (WS-CAT-INDEX) DELIMITED BY SIZE
203800                 '  AMOUNT ' DELIMITED BY SIZE
203900                 WS-EDIT-AMOUNT DELIMITED BY SIZE
204000                 '  COUNT ' DELIMITED BY SIZE
204100                 WS-EDIT-COUNT DELIMITED BY SIZE
204200             INTO WS-PL-TEXT
204300         END-STRING
204400* WRITES THE SUMMARY-PRINT-RECORD-OUT RECORD.
204500         WRITE SUMMARY-PRINT-RECORD-OUT FROM WS-PL-TEXT
204600     END-IF.
204700 6042-EXIT.
204800     EXIT.
204900* ACTIVE BADGE COUNT, TOTAL POINTS, AND GAMIFICATION LEVEL
205000* FROM THE STATISTICS BUILT AT 5000.
205100 6050-PRINT-BADGE-LINE.
205200* MOVES WS-BDR-ACTIVE-COUNT TO WS-EDIT-COUNT.
205300     MOVE WS-BDR-ACTIVE-COUNT TO WS-EDIT-COUNT.
205400* MOVES WS-BDR-TOTAL-POINTS TO WS-EDIT-POINTS.
205500     MOVE WS-BDR-TOTAL-POINTS TO WS-EDIT-POINTS.
205600* MOVES SPACES TO WS-PL-TEXT.
205700     MOVE SPACES TO WS-PL-TEXT.
205800* BUILDS UP THE PRINT LINE A PIECE AT A TIME.
205900     STRING '  BADGES HELD ' DELIMITED BY SIZE
206000             WS-EDIT-COUNT DELIMITED BY SIZE
206100             '  POINTS ' DELIMITED BY SIZE
206200             WS-EDIT-POINTS DELIMITED BY SIZE
206300             '  LEVEL ' DELIMITED BY SIZE
206400             WS-BDR-LEVEL-WORD DELIMITED BY SIZE
206500         INTO WS-PL-TEXT
206600     END-STRING.
206700* WRITES THE SUMMARY-PRINT-RECORD-OUT RECORD.
206800     WRITE SUMMARY-PRINT-RECORD-OUT FROM WS-PL-TEXT.
206900 6050-EXIT.
207000     EXIT.
207100* ONE LINE PER BADGE NEWLY AWARDED THIS RUN - EXISTING
207200* BADGES LOADED AT 1420 ARE NOT REPRINTED HERE.
207300 6060-PRINT-NEW-BADGE-LINES.
207400* INVOKES 6062-PRINT-ONE-NEW-BADGE TO CARRY OUT THIS STEP.
207500     PERFORM 6062-PRINT-ONE-NEW-BADGE THRU 6062-EXIT
207600         VARYING WS-BADGE-INDEX FROM 1 BY 1
207700         UNTIL WS-BADGE-INDEX > WS-BADGE-MAX.
207800 6060-EXIT.
207900     EXIT.
208000* PRINTS ONLY WHEN THIS BADGE TABLE ROW BELONGS TO THE
208100* CURRENT USER AND WAS FLAGGED NEW BY 8300 THIS RUN.
208200 6062-PRINT-ONE-NEW-BADGE.
208300* THE 88-LEVEL WS-BG-IS-NEW READS THE IS-NEW-SW BYTE SET AT
208400* 8300 - NEVER TRUE FOR A BADGE LOADED FROM THE MASTER AT
208500* 1420.
208600     IF WS-BG-USER-ID (WS-BADGE-INDEX) = WS-CU-USER-ID
208700         AND WS-BG-IS-NEW (WS-BADGE-INDEX)
208800* MOVES SPACES TO WS-PL-TEXT.
208900         MOVE SPACES TO WS-PL-TEXT
209000* BUILDS UP THE PRINT LINE A PIECE AT A TIME.
209100         STRING '    NEW BADGE AWARDED - ' DELIMITED BY SIZE
209200                 WS-BG-TYPE (WS-BADGE-INDEX) DELIMITED BY SIZE
209300             INTO WS-PL-TEXT
209400         END-STRING
209500* WRITES THE SUMMARY-PRINT-RECORD-OUT RECORD.
209600         WRITE SUMMARY-PRINT-RECORD-OUT FROM WS-PL-TEXT
209700     END-IF.
209800 6062-EXIT.
209900     EXIT.
210000* JOB-WIDE COUNTS AND AMOUNTS FOR THE OPERATOR'S RUN LOG -
210100* USERS PROCESSED, EXPENSES READ AND REJECTED, TOTAL AMOUNT
210200* POSTED, ALERTS AND BADGES AWARDED.
210300 6900-PRINT-GRAND-TOTALS.
210400* MOVES WS-GT-USERS-PROCESSED TO WS-EDIT-COUNT.
210500     MOVE WS-GT-USERS-PROCESSED TO WS-EDIT-COUNT.
210600* MOVES SPACES TO WS-PL-TEXT.
210700     MOVE SPACES TO WS-PL-TEXT.
210800* BUILDS UP THE PRINT LINE A PIECE AT A TIME.
210900     STRING 'GRAND TOTALS - USERS PROCESSED ' DELIMITED BY SIZE
211000             WS-EDIT-COUNT DELIMITED BY SIZE
211100         INTO WS-PL-TEXT
211200     END-STRING.
211300* WRITES THE SUMMARY-PRINT-RECORD-OUT RECORD.
211400     WRITE SUMMARY-PRINT-RECORD-OUT FROM WS-PL-TEXT.
211500* MOVES WS-GT-EXPENSE-READ TO WS-EDIT-COUNT.
211600     MOVE WS-GT-EXPENSE-READ TO WS-EDIT-COUNT.
211700* MOVES WS-GT-REJECT-COUNT TO WS-EDIT-COUNT2.
211800     MOVE WS-GT-REJECT-COUNT TO WS-EDIT-COUNT2.
211900* MOVES SPACES TO WS-PL-TEXT.
212000     MOVE SPACES TO WS-PL-TEXT.
212100* BUILDS UP THE PRINT LINE A PIECE AT A TIME.
212200     STRING '  EXPENSE RECORDS READ ' DELIMITED BY SIZE
212300             WS-EDIT-COUNT DELIMITED BY SIZE
212400             '  REJECTED ' DELIMITED BY SIZE
212500             WS-EDIT-COUNT2 DELIMITED BY SIZE
212600         INTO WS-PL-TEXT
212700     END-STRING.
212800* WRITES THE SUMMARY-PRINT-RECORD-OUT RECORD.
212900     WRITE SUMMARY-PRINT-RECORD-OUT FROM WS-PL-TEXT.
213000* MOVES WS-GT-TOTAL-AMOUNT TO WS-EDIT-AMOUNT.
213100     MOVE WS-GT-TOTAL-AMOUNT TO WS-EDIT-AMOUNT.
213200* MOVES SPACES TO WS-PL-TEXT.
213300     MOVE SPACES TO WS-PL-TEXT.
213400* BUILDS UP THE PRINT LINE A PIECE AT A TIME.
213500     STRING '  TOTAL AMOUNT POSTED ' DELIMITED BY SIZE
213600             WS-EDIT-AMOUNT DELIMITED BY SIZE
213700         INTO WS-PL-TEXT
213800     END-STRING.
213900* WRITES THE SUMMARY-PRINT-RECORD-OUT RECORD.
214000     WRITE SUMMARY-PRINT-RECORD-OUT FROM WS-PL-TEXT.
214100* MOVES WS-GT-ALERT-80-COUNT TO WS-EDIT-COUNT.
214200     MOVE WS-GT-ALERT-80-COUNT TO WS-EDIT-COUNT.
214300* MOVES WS-GT-ALERT-100-COUNT TO WS-EDIT-COUNT2.
214400     MOVE WS-GT-ALERT-100-COUNT TO WS-EDIT-COUNT2.
214500* MOVES SPACES TO WS-PL-TEXT.
214600     MOVE SPACES TO WS-PL-TEXT.
214700* BUILDS UP THE PRINT LINE A PIECE AT A TIME.
214800     STRING '  ALERTS WRITTEN - 80 PCT ' DELIMITED BY SIZE
214900             WS-EDIT-COUNT DELIMITED BY SIZE
215000             '  100 PCT ' DELIMITED BY SIZE
215100             WS-EDIT-COUNT2 DELIMITED BY SIZE
215200         INTO WS-PL-TEXT
215300     END-STRING.
215400* WRITES THE SUMMARY-PRINT-RECORD-OUT RECORD.
215500     WRITE SUMMARY-PRINT-RECORD-OUT FROM WS-PL-TEXT.
215600* MOVES WS-GT-ALERT-BADGE-COUNT TO WS-EDIT-COUNT.
215700     MOVE WS-GT-ALERT-BADGE-COUNT TO WS-EDIT-COUNT.
215800* MOVES WS-GT-BADGES-AWARDED TO WS-EDIT-COUNT2.
215900     MOVE WS-GT-BADGES-AWARDED TO WS-EDIT-COUNT2.
216000* MOVES SPACES TO WS-PL-TEXT.
216100     MOVE SPACES TO WS-PL-TEXT.
216200* BUILDS UP THE PRINT LINE A PIECE AT A TIME.
216300     STRING '  BADGE ALERTS ' DELIMITED BY SIZE
216400             WS-EDIT-COUNT DELIMITED BY SIZE
216500             '  BADGES AWARDED ' DELIMITED BY SIZE
216600             WS-EDIT-COUNT2 DELIMITED BY SIZE
216700         INTO WS-PL-TEXT
216800     END-STRING.
216900* WRITES THE SUMMARY-PRINT-RECORD-OUT RECORD.
217000     WRITE SUMMARY-PRINT-RECORD-OUT FROM WS-PL-TEXT.
217100 6900-EXIT.
217200     EXIT.
217300****************************************************************
217400* END-OF-JOB OUTPUT FINALIZATION - REBUILD THE BUDGET AND
217500* BADGE MASTERS FROM THEIR IN-MEMORY TABLES.
217600****************************************************************
217700* REWRITES THE BUDGET MASTER FROM THE IN-MEMORY TABLE, SAME
217800* ORDER IT WAS LOADED IN, WITH THIS RUN'S SPENT AMOUNTS AND
217900* ALERT SWITCHES CARRIED FORWARD FOR TOMORROW NIGHT.
218000 7000-FINISH-BUDGET-OUTPUT.
218100* INVOKES 7010-WRITE-ONE-BUDGET TO CARRY OUT THIS STEP.
218200     PERFORM 7010-WRITE-ONE-BUDGET THRU 7010-EXIT
218300         VARYING WS-BUDGET-INDEX FROM 1 BY 1
218400         UNTIL WS-BUDGET-INDEX > WS-BUDGET-MAX.
218500 7000-EXIT.
218600     EXIT.
218700* ONE OUTPUT BUDGET MASTER RECORD FROM ONE TABLE ROW.
218800 7010-WRITE-ONE-BUDGET.
218900* PRESERVES THE ORIGINAL BUD-OUT-ID FROM THE INBOUND RECORD
219000* SO THE MASTER'S KEY DOESN'T DRIFT ACROSS A REWRITE.
219100     MOVE SPACES TO BUDGET-MASTER-RECORD-OUT.
219200* MOVES WS-BT-ID TO BUD-OUT-ID.
219300     MOVE WS-BT-ID (WS-BUDGET-INDEX) TO BUD-OUT-ID.
219400* MOVES WS-BT-USER-ID TO BUD-OUT-USER-ID.
219500     MOVE WS-BT-USER-ID (WS-BUDGET-INDEX) TO BUD-OUT-USER-ID.
219600* MOVES WS-BT-YEAR TO BUD-OUT-YEAR.
219700     MOVE WS-BT-YEAR (WS-BUDGET-INDEX) TO BUD-OUT-YEAR.
219800* MOVES WS-BT-MONTH TO BUD-OUT-MONTH.
219900     MOVE WS-BT-MONTH (WS-BUDGET-INDEX) TO BUD-OUT-MONTH.
220000* MOVES WS-BT-AMOUNT TO BUD-OUT-AMOUNT.
220100     MOVE WS-BT-AMOUNT (WS-BUDGET-INDEX) TO BUD-OUT-AMOUNT.
220200* MOVES WS-BT-SPENT TO BUD-OUT-SPENT.
220300     MOVE WS-BT-SPENT (WS-BUDGET-INDEX) TO BUD-OUT-SPENT.
220400* MOVES WS-BT-ALERT-80 TO BUD-OUT-ALERT-80.
220500     MOVE WS-BT-ALERT-80 (WS-BUDGET-INDEX) TO BUD-OUT-ALERT-80.
220600* MOVES WS-BT-ALERT-100 TO BUD-OUT-ALERT-100.
220700     MOVE WS-BT-ALERT-100 (WS-BUDGET-INDEX) TO BUD-OUT-ALERT-100.
220800* WRITES THE BUDGET-MASTER-RECORD-OUT RECORD.
220900     WRITE BUDGET-MASTER-RECORD-OUT.
221000 7010-EXIT.
221100     EXIT.
221200* REWRITES THE BADGE MASTER - EXISTING AWARDS FIRST, IN LOAD
221300* ORDER, THEN THIS RUN'S NEW AWARDS APPENDED AT 8300 TO THE
221400* END OF THE SAME TABLE.
221500 7100-FINISH-BADGE-OUTPUT.
221600* INVOKES 7110-WRITE-ONE-BADGE TO CARRY OUT THIS STEP.
221700     PERFORM 7110-WRITE-ONE-BADGE THRU 7110-EXIT
221800         VARYING WS-BADGE-INDEX FROM 1 BY 1
221900         UNTIL WS-BADGE-INDEX > WS-BADGE-MAX.
222000 7100-EXIT.
222100     EXIT.
222200* ONE OUTPUT BADGE AWARD RECORD FROM ONE TABLE ROW.
222300 7110-WRITE-ONE-BADGE.
222400* NO ID FIELD ON THIS RECORD - THE BADGE MASTER IS KEYED BY
222500* USER-ID AND TYPE TOGETHER, NOT A SEPARATE SEQUENCE NUMBER.
222600     MOVE SPACES TO BADGE-AWARD-RECORD-OUT.
222700* MOVES WS-BG-USER-ID TO BDG-OUT-USER-ID.
222800     MOVE WS-BG-USER-ID (WS-BADGE-INDEX) TO BDG-OUT-USER-ID.
222900* MOVES WS-BG-TYPE TO BDG-OUT-TYPE.
223000     MOVE WS-BG-TYPE (WS-BADGE-INDEX) TO BDG-OUT-TYPE.
223100* MOVES THE VALUE INTO THE WORK FIELD.
223200     MOVE WS-BG-EARNED-DATE (WS-BADGE-INDEX)
223300         TO BDG-OUT-EARNED-DATE.
223400* MOVES WS-BG-ACTIVE TO BDG-OUT-ACTIVE.
223500     MOVE WS-BG-ACTIVE (WS-BADGE-INDEX) TO BDG-OUT-ACTIVE.
223600* MOVES WS-BG-POINTS TO BDG-OUT-POINTS.
223700     MOVE WS-BG-POINTS (WS-BADGE-INDEX) TO BDG-OUT-POINTS.
223800* WRITES THE BADGE-AWARD-RECORD-OUT RECORD.
223900     WRITE BADGE-AWARD-RECORD-OUT.
224000 7110-EXIT.
224100     EXIT.
224200****************************************************************
224300* SHARED SUBROUTINES - JULIAN DAY, BADGE HELD CHECK, AWARD.
224400****************************************************************
224500* STANDARD INTEGER JULIAN DAY NUMBER FORMULA - LETS THE
224600* STREAK AND EARLY-BIRD CHECKS SUBTRACT TWO CALENDAR DATES
224700* WITHOUT AN INTRINSIC FUNCTION.  CENTURY-SAFE - Y2K REVIEWED
224800* AGAINST THE TEST DECK, NO SPECIAL CASE NEEDED FOR 2000.
224900 8100-COMPUTE-JULIAN-DAY.
225000* CHECKS WS-DW-MM > 2.
225100     IF WS-DW-MM > 2
225200* MOVES ZERO TO WS-DW-A.
225300         MOVE ZERO TO WS-DW-A
225400     ELSE
225500* MOVES 1 TO WS-DW-A.
225600         MOVE 1 TO WS-DW-A
225700     END-IF.
225800* COMPUTES WS-DW-Y FOR THIS RECORD.
225900     COMPUTE WS-DW-Y =
226000         WS-DW-CCYY + 4800 - WS-DW-A.
226100* COMPUTES WS-DW-M FOR THIS RECORD.
226200     COMPUTE WS-DW-M =
226300         WS-DW-MM + 12 * WS-DW-A - 3.
226400* COMPUTES WS-DW-JDN FOR THIS RECORD.
226500     COMPUTE WS-DW-JDN =
226600         WS-DW-DD
226700         + ((153 * WS-DW-M) + 2) / 5
226800         + (365 * WS-DW-Y)
226900         + (WS-DW-Y / 4)
227000         - (WS-DW-Y / 100)
227100         + (WS-DW-Y / 400)
227200         - 32045.
227300 8100-EXIT.
227400     EXIT.
227500* SCANS THE WHOLE BADGE TABLE FOR THIS USER/TYPE COMBINATION
227600* BEFORE ANY OF THE EIGHT RATING RULES AWARDS A BADGE.
227700 8200-CHECK-BADGE-HELD.
227800* MOVES 'N' TO WS-BADGE-ALREADY-HELD-SW.
227900     MOVE 'N' TO WS-BADGE-ALREADY-HELD-SW.
228000* INVOKES 8210-CHECK-ONE-BADGE TO CARRY OUT THIS STEP.
228100     PERFORM 8210-CHECK-ONE-BADGE THRU 8210-EXIT
228200         VARYING WS-BADGE-INDEX FROM 1 BY 1
228300         UNTIL WS-BADGE-INDEX > WS-BADGE-MAX.
228400 8200-EXIT.
228500     EXIT.
228600* MATCHES ONE BADGE TABLE ROW AGAINST THE USER AND TYPE
228700* CURRENTLY BEING RATED.
228800 8210-CHECK-ONE-BADGE.
228900* RUNS THE FULL TABLE RATHER THAN STOPPING AT THE FIRST
229000* MATCH - A USER IS NOT EXPECTED TO HOLD THE SAME BADGE TYPE
229100* TWICE, SO THE LATER ROWS WOULD NEVER MATCH ANYWAY.
229200     IF WS-BG-USER-ID (WS-BADGE-INDEX) = WS-CU-USER-ID
229300         AND WS-BG-TYPE (WS-BADGE-INDEX) = WS-BADGE-TYPE-CHECK
229400* MOVES 'Y' TO WS-BADGE-ALREADY-HELD-SW.
229500         MOVE 'Y' TO WS-BADGE-ALREADY-HELD-SW
229600     END-IF.
229700 8210-EXIT.
229800     EXIT.
229900* APPENDS A NEW BADGE ROW TO THE END OF THE TABLE, EARNED-
230000* DATE IS THE PROCESSING DATE FROM THE PARM CARD, FLAGS IT
230100* NEW FOR THE REPORT, AND RAISES THE MAIL ROOM NOTICE.
230200 8300-AWARD-BADGE.
230300* ADDS 1 INTO WS-BADGE-MAX.
230400     ADD 1 TO WS-BADGE-MAX.
230500* SETS WS-BADGE-INDEX.
230600     SET WS-BADGE-INDEX TO WS-BADGE-MAX.
230700* MOVES WS-CU-USER-ID TO WS-BG-USER-ID.
230800     MOVE WS-CU-USER-ID TO WS-BG-USER-ID (WS-BADGE-INDEX).
230900* MOVES WS-BADGE-TYPE-CHECK TO WS-BG-TYPE.
231000     MOVE WS-BADGE-TYPE-CHECK TO WS-BG-TYPE (WS-BADGE-INDEX).
231100* MOVES WS-PARM-DATE TO WS-BG-EARNED-DATE.
231200     MOVE WS-PARM-DATE TO WS-BG-EARNED-DATE (WS-BADGE-INDEX).
231300* MOVES 'Y' TO WS-BG-ACTIVE.
231400     MOVE 'Y' TO WS-BG-ACTIVE (WS-BADGE-INDEX).
231500* MOVES WS-BADGE-POINTS-CHECK TO WS-BG-POINTS.
231600     MOVE WS-BADGE-POINTS-CHECK TO WS-BG-POINTS (WS-BADGE-INDEX).
231700* MOVES 'Y' TO WS-BG-IS-NEW-SW.
231800     MOVE 'Y' TO WS-BG-IS-NEW-SW (WS-BADGE-INDEX).
231900* ADDS 1 INTO WS-GT-BADGES-AWARDED.
232000     ADD 1 TO WS-GT-BADGES-AWARDED.
232100* INVOKES 4900-WRITE-BADGE-ALERT TO CARRY OUT THIS STEP.
232200     PERFORM 4900-WRITE-BADGE-ALERT THRU 4900-EXIT.
232300 8300-EXIT.
232400     EXIT.
232500****************************************************************
232600* END OF RUN.
232700****************************************************************
232800* CLOSES ALL SEVEN FILES.  NOTHING IN THE PROGRAM WRITES OR
232900* READS PAST THIS POINT.
233000 9000-TERMINATE-RUN.
233100* CLOSES OUT THE FILE.
233200     CLOSE USER-MASTER-FILE-IN.
233300* CLOSES OUT THE FILE.
233400     CLOSE EXPENSE-TRAN-FILE-IN.
233500* CLOSES OUT THE FILE.
233600     CLOSE BUDGET-MASTER-FILE-IN.
233700* CLOSES OUT THE FILE.
233800     CLOSE BUDGET-MASTER-FILE-OUT.
233900* CLOSES OUT THE FILE.
234000     CLOSE BADGE-AWARD-FILE-IN.
234100* CLOSES OUT THE FILE.
234200     CLOSE BADGE-AWARD-FILE-OUT.
234300* CLOSES OUT THE FILE.
234400     CLOSE ALERT-NOTICE-FILE-OUT.
234500* CLOSES OUT THE FILE.
234600     CLOSE RUN-PARM-FILE-IN.
234700* CLOSES OUT THE FILE.
234800     CLOSE SUMMARY-REPORT-FILE-OUT.
234900 9000-EXIT.
235000     EXIT.
