000100* MERIDIAN DATA SERVICES - INFORMATION SYSTEMS DIVISION
000200* RECORD LAYOUT CATALOG MEMBER
000300****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. EXM-USER-MASTER-RECORD.
000600 AUTHOR. R. HALVORSEN.
000700 INSTALLATION. MERIDIAN DATA SERVICES - ISD.
000800 DATE-WRITTEN. 03/14/1989.
000900 DATE-COMPILED. 03/14/1989.
001000 SECURITY. INTERNAL USE ONLY.
001100****************************************************************
001200* EXPENSEMATE - USER MASTER RECORD LAYOUT CATALOG MEMBER.
001300* DOCUMENTS THE FIXED-LENGTH USER MASTER FEED READ EACH NIGHT
001400* BY THE NIGHTLY EXPENSE/BUDGET RUN (SEE NIGHTRUN).  KEPT HERE,
001500* NOT COPYBOOK-INCLUDED, PER ISD RECORD-CATALOG PRACTICE -
001600* NIGHTRUN CARRIES ITS OWN MATCHING FD.
001700*
001800* CHANGE LOG.
001900*   03/14/1989  RH    ORIGINAL LAYOUT - INITIAL CATALOG ENTRY.
002000*   09/02/1990  RH    ADDED USER-ENABLED SWITCH PER REQUEST
002100*                     FROM ACCT ADMIN (TICKET AA-114).
002200*   11/19/1991  LMK   ADDED USER-CREATED-DATE FOR THE EARLY-BIRD
002300*                     BADGE RULE ADDED TO THE BATCH RUN.
002400*   02/06/1993  LMK   WIDENED USER-EMAIL FROM X(30) TO X(40) -
002500*                     LONGER ADDRESSES REJECTED BY MAIL GATEWAY.
002600*   06/23/1995  DWP   REVIEWED - NO CHANGE.
002700*   01/08/1997  DWP   ADDED 88-LEVELS FOR ROLE CODE, PER ISD
002800*                     STANDARDS REVIEW (SR-0447).
002900*   12/01/1998  DWP   Y2K REVIEW - CREATED-DATE WAS ALREADY A
003000*                     FULL 8-DIGIT CCYYMMDD FIELD.  NO CHANGE
003100*                     REQUIRED.  SIGNED OFF PER Y2K-0212.
003200*   04/18/2001  CQR   ADDED CC/YY/MM/DD REDEFINES OF CREATED
003300*                     DATE FOR THE TENURE REPORT EXTRACT.
003400****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT EXM-USER-MASTER-RECORD ASSIGN TO "FNAME".
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  EXM-USER-MASTER-RECORD.
004500 01  EXM-USER-MASTER-RECORD.
004600     05  EXM-USER-ID                   PIC 9(06).
004700     05  EXM-USER-NAME                 PIC X(20).
004800     05  EXM-USER-FULL-NAME            PIC X(30).
004900     05  EXM-USER-EMAIL                PIC X(40).
005000     05  EXM-USER-ROLE                 PIC X(05).
005100         88  EXM-ROLE-IS-USER              VALUE 'USER '.
005200         88  EXM-ROLE-IS-ADMIN              VALUE 'ADMIN'.
005300     05  EXM-USER-ENABLED               PIC X(01).
005400         88  EXM-USER-IS-ENABLED            VALUE 'Y'.
005500         88  EXM-USER-IS-DISABLED           VALUE 'N'.
005600     05  EXM-USER-CREATED-DATE          PIC 9(08).
005700     05  EXM-USER-CREATED-DATE-YMD REDEFINES
005800             EXM-USER-CREATED-DATE.
005900         10  EXM-USER-CREATED-CCYY-DATE.
006000             15  EXM-USER-CREATED-CC-DATE  PIC 9(02).
006100             15  EXM-USER-CREATED-YY-DATE  PIC 9(02).
006200         10  EXM-USER-CREATED-MM-DATE     PIC 9(02).
006300         10  EXM-USER-CREATED-DD-DATE     PIC 9(02).
006400     05  FILLER                          PIC X(02).
006500 WORKING-STORAGE SECTION.
006600 PROCEDURE DIVISION.
006700     STOP RUN.
