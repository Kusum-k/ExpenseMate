000100* MERIDIAN DATA SERVICES - INFORMATION SYSTEMS DIVISION
000200* RECORD LAYOUT CATALOG MEMBER
000300****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. EXM-BUDGET-MASTER-RECORD.
000600 AUTHOR. R. HALVORSEN.
000700 INSTALLATION. MERIDIAN DATA SERVICES - ISD.
000800 DATE-WRITTEN. 03/14/1989.
000900 DATE-COMPILED. 03/14/1989.
001000 SECURITY. INTERNAL USE ONLY.
001100****************************************************************
001200* EXPENSEMATE - BUDGET MASTER RECORD LAYOUT CATALOG MEMBER.
001300* ONE RECORD PER USER, PER YEAR, PER MONTH.  NIGHTRUN LOADS
001400* THIS FEED INTO AN IN-MEMORY TABLE KEYED ON USER/YEAR/MONTH
001500* BEFORE THE EXPENSE PASS BEGINS - THERE IS NO INDEXED ACCESS
001600* TO THIS FILE, IT IS READ AND REWRITTEN SEQUENTIALLY.
001700*
001800* CHANGE LOG.
001900*   03/14/1989  RH    ORIGINAL LAYOUT - INITIAL CATALOG ENTRY.
002000*   09/02/1990  RH    ADDED BUD-SPENT AS A POSTED (NOT DERIVED)
002100*                     FIELD PER ACCT ADMIN REQUEST (AA-114).
002200*   11/19/1991  LMK   ADDED BUD-ALERT-80/BUD-ALERT-100 ONE-TIME
002300*                     SEND FLAGS FOR THE NEW ALERT BUILDER.
002400*   02/06/1993  LMK   ADDED BUD-YEAR/BUD-MONTH COMPOSITE
002500*                     REDEFINES FOR THE BUDGET TABLE LOAD KEY.
002600*   01/08/1997  DWP   REVIEWED - NO CHANGE.
002700*   12/01/1998  DWP   Y2K REVIEW - BUD-YEAR IS ALREADY A FULL
002800*                     4-DIGIT CCYY FIELD.  NO CHANGE REQUIRED.
002900*                     SIGNED OFF PER Y2K-0212.
003000*   04/18/2001  CQR   REVIEWED - NO CHANGE.
003100****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT EXM-BUDGET-MASTER-RECORD ASSIGN TO "FNAME".
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  EXM-BUDGET-MASTER-RECORD.
004200 01  EXM-BUDGET-MASTER-RECORD.
004300     05  EXM-BUD-ID                    PIC 9(06).
004400     05  EXM-BUD-USER-ID                PIC 9(06).
004500     05  EXM-BUD-PERIOD.
004600         10  EXM-BUD-YEAR              PIC 9(04).
004700         10  EXM-BUD-MONTH             PIC 9(02).
004800     05  EXM-BUD-PERIOD-KEY REDEFINES
004900             EXM-BUD-PERIOD             PIC 9(06).
005000     05  EXM-BUD-AMOUNT                 PIC S9(08)V99.
005100     05  EXM-BUD-SPENT                  PIC S9(08)V99.
005200     05  EXM-BUD-ALERT-80                PIC X(01).
005300         88  EXM-ALERT-80-SENT             VALUE 'Y'.
005400         88  EXM-ALERT-80-PENDING          VALUE 'N'.
005500     05  EXM-BUD-ALERT-100               PIC X(01).
005600         88  EXM-ALERT-100-SENT            VALUE 'Y'.
005700         88  EXM-ALERT-100-PENDING         VALUE 'N'.
005800     05  FILLER                          PIC X(04).
005900 WORKING-STORAGE SECTION.
006000 PROCEDURE DIVISION.
006100     STOP RUN.
