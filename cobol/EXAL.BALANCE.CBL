000100* MERIDIAN DATA SERVICES - INFORMATION SYSTEMS DIVISION
000200* RECORD LAYOUT CATALOG MEMBER
000300****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. EXM-ALERT-NOTICE-RECORD.
000600 AUTHOR. L. KOWALCZYK.
000700 INSTALLATION. MERIDIAN DATA SERVICES - ISD.
000800 DATE-WRITTEN. 11/19/1991.
000900 DATE-COMPILED. 11/19/1991.
001000 SECURITY. INTERNAL USE ONLY.
001100****************************************************************
001200* EXPENSEMATE - ALERT/NOTIFICATION RECORD LAYOUT CATALOG
001300* MEMBER.  ONE RECORD PER 80 PCT ALERT, 100 PCT ALERT, OR
001400* BADGE AWARD RAISED DURING THE NIGHTLY RUN, IN THE ORDER THE
001500* EVENTS OCCURRED.  THE MAIL ROOM'S NOTICE PRINTER PICKS THIS
001600* FILE UP EACH MORNING - NIGHTRUN ITSELF DOES NOT SEND MAIL.
001700*
001800* CHANGE LOG.
001900*   11/19/1991  LMK   ORIGINAL LAYOUT - INITIAL CATALOG ENTRY,
002000*                     ALERT BUILDER ADDED TO THE NIGHTLY RUN.
002100*   02/06/1993  LMK   ADDED ALT-DELTA - REMAINING AMOUNT ON THE
002200*                     80 PCT NOTICE, OVER-BUDGET AMOUNT ON THE
002300*                     100 PCT NOTICE.
002400*   01/08/1997  DWP   ADDED ALT-TYPE 88-LEVELS PER ISD STANDARDS
002500*                     REVIEW (SR-0447).
002600*   12/01/1998  DWP   Y2K REVIEW - ALT-YEAR IS ALREADY A FULL
002700*                     4-DIGIT CCYY FIELD.  NO CHANGE REQUIRED.
002800*                     SIGNED OFF PER Y2K-0212.
002900*   04/18/2001  CQR   REVIEWED - NO CHANGE.
003000*   05/22/2002  CQR   ADDED THE CC/YY BREAKOUT ON ALT-YEAR AND
003100*                     THE BADGE-TYPE CODE/LABEL BREAKOUT SO THE
003200*                     MAIL ROOM PRINTER COULD PARSE A SHORT
003300*                     BADGE CODE WITHOUT SCANNING THE WHOLE
003400*                     14-BYTE TEXT FIELD (HD-2958).
003500****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT EXM-ALERT-NOTICE-RECORD ASSIGN TO "FNAME".
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  EXM-ALERT-NOTICE-RECORD.
004600 01  EXM-ALERT-NOTICE-RECORD.
004700     05  EXM-ALT-USER-ID                PIC 9(06).
004800     05  EXM-ALT-TYPE                   PIC X(10).
004900         88  EXM-ALT-IS-80                 VALUE
005000                 'ALERT-80  '.
005100         88  EXM-ALT-IS-100                VALUE
005200                 'ALERT-100 '.
005300         88  EXM-ALT-IS-BADGE              VALUE
005400                 'BADGE     '.
005500     05  EXM-ALT-YEAR                    PIC 9(04).
005600     05  EXM-ALT-YEAR-CCYY REDEFINES
005700             EXM-ALT-YEAR.
005800         10  EXM-ALT-CC                    PIC 9(02).
005900         10  EXM-ALT-YY                    PIC 9(02).
006000     05  EXM-ALT-MONTH                   PIC 9(02).
006100     05  EXM-ALT-PCT                     PIC 9(03)V9.
006200     05  EXM-ALT-BUDGET                  PIC S9(08)V99.
006300     05  EXM-ALT-SPENT                   PIC S9(08)V99.
006400     05  EXM-ALT-DELTA                   PIC S9(08)V99.
006500     05  EXM-ALT-BADGE-TYPE               PIC X(14).
006600     05  EXM-ALT-BADGE-TYPE-VIEW REDEFINES
006700             EXM-ALT-BADGE-TYPE.
006800         10  EXM-ALT-BADGE-CODE            PIC X(04).
006900         10  EXM-ALT-BADGE-LABEL           PIC X(10).
007000     05  FILLER                           PIC X(26).
007100 WORKING-STORAGE SECTION.
007200 PROCEDURE DIVISION.
007300     STOP RUN.
