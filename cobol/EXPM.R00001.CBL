000100* MERIDIAN DATA SERVICES - INFORMATION SYSTEMS DIVISION
000200* RECORD LAYOUT CATALOG MEMBER
000300****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. EXM-RUN-PARM-RECORD.
000600 AUTHOR. R. HALVORSEN.
000700 INSTALLATION. MERIDIAN DATA SERVICES - ISD.
000800 DATE-WRITTEN. 03/14/1989.
000900 DATE-COMPILED. 03/14/1989.
001000 SECURITY. INTERNAL USE ONLY.
001100****************************************************************
001200* EXPENSEMATE - NIGHTLY RUN PARAMETER CARD LAYOUT CATALOG
001300* MEMBER.  ONE 80-BYTE CARD IMAGE READ AT THE TOP OF EACH
001400* NIGHTRUN EXECUTION - OPERATIONS KEYS THE CARD FROM THE
001500* NIGHTLY SCHEDULE, ONE CARD PER RUN.  THE PROCESSING DATE ON
001600* THE CARD - NOT THE SYSTEM CLOCK - DRIVES EVERY DATE
001700* COMPARISON IN THE RUN, SO A RERUN OF A MISSED NIGHT USES THE
001800* RIGHT DAY EVEN WHEN OPERATIONS DOES NOT PICK IT UP UNTIL
001900* THE MORNING AFTER.
002000*
002100* CHANGE LOG.
002200*   03/14/1989  RH    ORIGINAL LAYOUT - INITIAL CATALOG ENTRY.
002300*   11/19/1991  LMK   ADDED PARM-DATE CC/YY/MM/DD REDEFINES.
002400*   02/06/1993  LMK   ADDED PARM-MONTH-START-FLAG - OPERATIONS
002500*                     SETS THIS ON THE FIRST RUN OF A CALENDAR
002600*                     MONTH SO NIGHTRUN CAN RESET THE MONTH-TO
002700*                     -DATE BUDGET ACCUMULATORS.
002800*   01/08/1997  DWP   REVIEWED - NO CHANGE.
002900*   12/01/1998  DWP   Y2K REVIEW - PARM-RUN-DATE IS A FULL
003000*                     8-DIGIT CCYYMMDD FIELD.  NO CHANGE
003100*                     REQUIRED.  SIGNED OFF PER Y2K-0212.
003200*   04/18/2001  CQR   REVIEWED - NO CHANGE.
003300****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT EXM-RUN-PARM-RECORD ASSIGN TO "FNAME".
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  EXM-RUN-PARM-RECORD.
004400 01  EXM-RUN-PARM-RECORD.
004500     05  EXM-PARM-RUN-DATE              PIC 9(08).
004600     05  EXM-PARM-RUN-DATE-YMD REDEFINES
004700             EXM-PARM-RUN-DATE.
004800         10  EXM-PARM-CCYY-DATE.
004900             15  EXM-PARM-CC-DATE      PIC 9(02).
005000             15  EXM-PARM-YY-DATE      PIC 9(02).
005100         10  EXM-PARM-MM-DATE           PIC 9(02).
005200         10  EXM-PARM-DD-DATE           PIC 9(02).
005300     05  EXM-PARM-MONTH-START-FLAG      PIC X(01).
005400         88  EXM-PARM-IS-MONTH-START       VALUE 'Y'.
005500         88  EXM-PARM-NOT-MONTH-START      VALUE 'N'.
005600     05  FILLER                          PIC X(71).
005700 WORKING-STORAGE SECTION.
005800 PROCEDURE DIVISION.
005900     STOP RUN.
