000100* MERIDIAN DATA SERVICES - INFORMATION SYSTEMS DIVISION
000200* RECORD LAYOUT CATALOG MEMBER
000300****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. EXM-SUMMARY-PRINT-RECORD.
000600 AUTHOR. R. HALVORSEN.
000700 INSTALLATION. MERIDIAN DATA SERVICES - ISD.
000800 DATE-WRITTEN. 03/14/1989.
000900 DATE-COMPILED. 03/14/1989.
001000 SECURITY. INTERNAL USE ONLY.
001100****************************************************************
001200* EXPENSEMATE - NIGHTLY SUMMARY REPORT PRINT-LINE LAYOUT
001300* CATALOG MEMBER.  ONE 132-BYTE PRINT LINE, ONE LINE TYPE PER
001400* RECORD, DISCRIMINATED BY EXM-RPT-LINE-CODE.  NIGHTRUN BUILDS
001500* EACH LINE IN ITS OWN WORKING-STORAGE AREA AND MOVES IT HERE
001600* JUST BEFORE THE WRITE - THIS MEMBER DOCUMENTS THE PRINT
001700* RECORD ITSELF, NOT THE INDIVIDUAL LINE FORMATS, WHICH LIVE
001800* WITH THE REPORT BUILDER PARAGRAPHS THAT OWN THEM.
001900*
002000* CHANGE LOG.
002100*   03/14/1989  RH    ORIGINAL LAYOUT - INITIAL CATALOG ENTRY,
002200*                     CARRIED OVER FROM THE OLD 858 REPORT
002300*                     PRINT CHAIN.
002400*   11/19/1991  LMK   ADDED EXM-RPT-LINE-CODE DISCRIMINATOR AND
002500*                     THE HEADING/DETAIL REDEFINES SO ONE FD
002600*                     COULD CARRY BOTH LINE FAMILIES.
002700*   02/06/1993  LMK   REVIEWED - NO CHANGE.
002800*   01/08/1997  DWP   REVIEWED - NO CHANGE.
002900*   12/01/1998  DWP   Y2K REVIEW - NO DATE FIELDS ON THIS
003000*                     RECORD.  NO CHANGE REQUIRED.  SIGNED OFF
003100*                     PER Y2K-0212.
003200*   04/18/2001  CQR   REVIEWED - NO CHANGE.
003300****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT EXM-SUMMARY-PRINT-RECORD ASSIGN TO "FNAME".
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  EXM-SUMMARY-PRINT-RECORD.
004400 01  EXM-SUMMARY-PRINT-RECORD.
004500     05  EXM-RPT-LINE-CODE               PIC X(01).
004600         88  EXM-RPT-IS-HEADING             VALUE 'H'.
004700         88  EXM-RPT-IS-DETAIL              VALUE 'D'.
004800     05  EXM-RPT-PRINT-AREA               PIC X(131).
004900     05  EXM-RPT-HEADING-AREA REDEFINES
005000             EXM-RPT-PRINT-AREA.
005100         10  EXM-RPT-HDG-TITLE            PIC X(60).
005200         10  EXM-RPT-HDG-RUN-DATE         PIC X(10).
005300         10  FILLER                       PIC X(61).
005400 WORKING-STORAGE SECTION.
005500 PROCEDURE DIVISION.
005600     STOP RUN.
